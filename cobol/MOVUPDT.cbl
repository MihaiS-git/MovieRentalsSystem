000100****************************************************************  00000100
000200* CCMS DATA CENTER - PROPRIETARY                                  00000200
000300* UNPUBLISHED WORK - NOT FOR DISTRIBUTION OUTSIDE CCMS            00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    MOVUPDT.                                          00000600
000700 AUTHOR.        R. HANNIGAN.                                      00000700
000800 INSTALLATION.  CCMS DATA CENTER.                                 00000800
000900 DATE-WRITTEN.  APRIL 9, 1985.                                    00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION LIBRARY CCMSPGM.00001100
001200*                                                                 00001200
001300****************************************************************  00001300
001400* PROGRAM:  MOVUPDT                                               00001400
001500*                                                                 00001500
001600* READS A SORTED TRANSACTION FILE AND MAKES ADD/CHANGE/DELETE     00001600
001700* MAINTENANCE TO THE SORTED SEQUENTIAL MOVIES MASTER FILE.        00001700
001800* ALSO SERVICES WHOLE-FILE MOVIE REQUESTS -- TITLE KEYWORD        00001800
001900* FILTER AND GET-ONE-BY-ID -- AGAINST AN IN-MEMORY COPY OF THE    00001900
002000* MASTER LOADED AT STARTUP.  A GOOD CASE FOR DEBUGGING LAB.       00002000
002100*                                                                 00002100
002200* MAINTENANCE HISTORY                                             00002200
002300*     04/09/85  RXH  ORIGINAL PROGRAM - TICKET CCMS-015         CL*01 00002300
002400*     11/14/86  RXH  ADDED GENRE/AGE-RESTRICTION DOMAIN EDITS   CL*02 00002400
002500*                    ON ADD AND UPDATE, ADDED TITLE KEYWORD     CL*02 00002500
002600*                    FILTER (FN 'F') - CCMS-032                 CL*02 00002600
002700*     05/18/89  RXH  ADDED FUNCTION 'G' (GET ONE MOVIE BY ID)   CL*03 00002700
002800*                    AGAINST MOVIE-TABLE - CCMS-048              CL*03 00002800
002900*     02/09/95  DBS  RENTAL-PRICE REPACKED COMP-3 TO MATCH THE  CL*04 00002900
003000*                    CLIENT LEDGER FIELDS - CCMS-059             CL*04 00003000
003100*     08/21/98  PLQ  Y2K REVIEW - MOVIE-YEAR EDITED AS A FULL   CL*05 00003100
003200*                    4-DIGIT FIELD, NO WINDOWING NEEDED.        CL*05 00003200
003300*                    NO CHANGES REQUIRED - CCMS-072              CL*05 00003300
003400*     06/30/03  RXH  RAISED MOVIE-TABLE OCCURS FROM 300 TO 500  CL*06 00003400
003500*                    TO COVER CATALOG GROWTH - CCMS-103          CL*06 00003500
003550*     04/11/07  RXH  220-PROCESS-DELETE-TRAN NOW PRINTS THE     CL*07 00003550
003560*                    DELETED RECORD'S FIELDS (RPT-DEL-DETAIL)   CL*07 00003560
003570*                    BEFORE 730 READS PAST IT -- AUDIT ASKED    CL*07 00003570
003580*                    WHY DELETES LEFT NO TRACE - CCMS-118       CL*07 00003580
003590*     05/02/07  RXH  ADDED FUNCTION 'L' (LIST ALL MOVIES,       CL*08 00003590
003595*                    630-GETALL-REPORT) - CCMS-119              CL*08 00003595
003600****************************************************************  00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM.                                          00004000
004100 INPUT-OUTPUT SECTION.                                            00004100
004200 FILE-CONTROL.                                                    00004200
004300                                                                  00004300
004400     SELECT MOVIE-MASTER-IN   ASSIGN TO MOVMSTIN                  00004400
004500         ACCESS IS SEQUENTIAL                                     00004500
004600         FILE STATUS  IS  WS-MOVMSTIN-STATUS.                     00004600
004700                                                                  00004700
004800     SELECT MOVIE-MASTER-OUT  ASSIGN TO MOVMSTOT                  00004800
004900         ACCESS IS SEQUENTIAL                                     00004900
005000         FILE STATUS  IS  WS-MOVMSTOT-STATUS.                     00005000
005100                                                                  00005100
005200     SELECT TRANSACTION-FILE  ASSIGN TO MOVTRNIN                  00005200
005300         FILE STATUS  IS  WS-TRANFILE-STATUS.                     00005300
005400                                                                  00005400
005500     SELECT REPORT-FILE       ASSIGN TO MOVRPT                    00005500
005600         FILE STATUS  IS  WS-REPORT-STATUS.                       00005600
005700                                                                  00005700
005800****************************************************************  00005800
005900 DATA DIVISION.                                                   00005900
006000 FILE SECTION.                                                    00006000
006100                                                                  00006100
006200 FD  MOVIE-MASTER-IN                                              00006200
006300     RECORDING MODE IS F                                          00006300
006400     BLOCK CONTAINS 0 RECORDS.                                    00006400
006500 COPY MOVREC REPLACING ==:TAG:== BY ==MIN==.                      00006500
006600                                                                  00006600
006700 FD  MOVIE-MASTER-OUT                                             00006700
006800     RECORDING MODE IS F                                          00006800
006900     BLOCK CONTAINS 0 RECORDS.                                    00006900
007000 COPY MOVREC REPLACING ==:TAG:== BY ==MOT==.                      00007000
007100                                                                  00007100
007200 FD  TRANSACTION-FILE                                             00007200
007300     RECORDING MODE IS F.                                         00007300
007400 COPY MOVTRAN REPLACING ==:TAG:== BY ==TRN==.                     00007400
007500                                                                  00007500
007600 FD  REPORT-FILE                                                  00007600
007700     RECORDING MODE IS F.                                         00007700
007800 01  REPORT-RECORD              PIC X(132).                       00007800
007900                                                                  00007900
008000****************************************************************  00008000
008100 WORKING-STORAGE SECTION.                                         00008100
008200****************************************************************  00008200
008300*                                                                 00008300
008310*    WS-GETALL-MOV-CNT COUNTS THE DETAIL LINES WRITTEN BY   CL*08 00008310
008320*    630-GETALL-REPORT (FN 'L') - CCMS-119.                 CL*08 00008320
008330 77  WS-GETALL-MOV-CNT      PIC S9(4) COMP VALUE +0.        CL*08 00008330
008400 01  SYSTEM-DATE-AND-TIME.                                        00008400
008500     05  CURRENT-DATE.                                            00008500
008600         10  CURRENT-YEAR            PIC 9(2).                    00008600
008700         10  CURRENT-MONTH           PIC 9(2).                    00008700
008800         10  CURRENT-DAY             PIC 9(2).                    00008800
008900     05  CURRENT-TIME.                                            00008900
009000         10  CURRENT-HOUR            PIC 9(2).                    00009000
009100         10  CURRENT-MINUTE          PIC 9(2).                    00009100
009200         10  CURRENT-SECOND          PIC 9(2).                    00009200
009300         10  CURRENT-HNDSEC          PIC 9(2).                    00009300
009400*                                                                 00009400
009500 01  WS-FIELDS.                                                   00009500
009600     05  WS-MOVMSTIN-STATUS      PIC X(2)  VALUE SPACES.          00009600
009700     05  WS-MOVMSTOT-STATUS      PIC X(2)  VALUE SPACES.          00009700
009800     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00009800
009900     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00009900
010000     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00010000
010100     05  WS-MOV-FILE-EOF         PIC X     VALUE 'N'.             00010100
010200     05  WS-TRAN-OK              PIC X     VALUE 'N'.             00010200
010300     05  WS-PREV-TRAN-KEY        PIC 9(10) VALUE ZEROES.          00010300
010400     05  WS-VALID-DATA           PIC X     VALUE 'Y'.             00010400
010500*                                                                 00010500
010600 01  WORK-VARIABLES.                                              00010600
010700     05  I                     PIC S9(4)   COMP  VALUE +0.        00010700
010800     05  J                     PIC S9(4)   COMP  VALUE +0.        00010800
010900     05  WS-KEYWORD-LEN        PIC S9(4)   COMP  VALUE +0.        00010900
011000     05  WS-SCAN-POS           PIC S9(4)   COMP  VALUE +0.        00011000
011100     05  WS-SCAN-FIELD         PIC X(30)   VALUE SPACES.          00011100
011200     05  WS-SCAN-KEYWORD       PIC X(30)   VALUE SPACES.          00011200
011300     05  WS-KEYWORD-FOUND      PIC X(01)   VALUE 'N'.             00011300
011400*                                                                 00011400
011500 01  REPORT-TOTALS.                                               00011500
011600     05  NUM-TRAN-RECS         PIC S9(9)   COMP-3  VALUE +0.      00011600
011700     05  NUM-TRAN-ERRORS       PIC S9(9)   COMP-3  VALUE +0.      00011700
011800     05  NUM-ADD-REQUESTS      PIC S9(9)   COMP-3  VALUE +0.      00011800
011900     05  NUM-ADD-PROCESSED     PIC S9(9)   COMP-3  VALUE +0.      00011900
012000     05  NUM-UPDATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.      00012000
012100     05  NUM-UPDATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.      00012100
012200     05  NUM-DELETE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.      00012200
012300     05  NUM-DELETE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.      00012300
012400*                                                                 00012400
012500 COPY MOVREC REPLACING ==:TAG:== BY ==WS-MOV==.                   00012500
012600*                                                                 00012600
012700*        *******************                                     00012700
012800*        IN-MEMORY MOVIE TABLE - CCMS-048                         00012800
012900*        *******************                                     00012900
013000 01  MOVIE-TABLE-AREA.                                            00013000
013100     05  MOVIE-TAB-COUNT       PIC S9(4)  COMP  VALUE +0.         00013100
013200     05  MOVIE-TAB OCCURS 500 TIMES                               00013200
013300                  ASCENDING KEY IS MT-MOVIE-ID                    00013300
013400                  INDEXED BY MT-IDX.                              00013400
013500         10  MT-MOVIE-ID       PIC 9(10).                         00013500
013600         10  MT-TITLE          PIC X(30).                         00013600
013700         10  MT-MOVIE-YEAR     PIC 9(04).                         00013700
013800         10  MT-GENRE          PIC X(10).                         00013800
013900         10  MT-AGE-RESTRICTION PIC X(05).                        00013900
014000         10  MT-RENTAL-PRICE   PIC 9(5)V99 COMP-3.                00014000
014100         10  MT-AVAILABLE-FLAG PIC X(01).                         00014100
014200*                                                                 00014200
014300*        *******************                                     00014300
014400*            report lines                                        00014400
014500*        *******************                                     00014500
014600 01  ERR-MSG-BAD-TRAN.                                            00014600
014700     05  FILLER PIC X(31)                                         00014700
014800                  VALUE 'ERROR PROCESSING TRANSACTION. '.         00014800
014900     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.      00014900
015000     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.      00015000
015100 01  RPT-HEADER1.                                                 00015100
015200     05  FILLER                     PIC X(40)                     00015200
015300               VALUE 'MOVIE FILE UPDATE REPORT          DATE: '.  00015300
015400     05  RPT-MM                     PIC 99.                       00015400
015500     05  FILLER                     PIC X     VALUE '/'.          00015500
015600     05  RPT-DD                     PIC 99.                       00015600
015700     05  FILLER                     PIC X     VALUE '/'.          00015700
015800     05  RPT-YY                     PIC 99.                       00015800
015900     05  FILLER                     PIC X(20)                     00015900
016000                    VALUE ' (mm/dd/yy)   TIME: '.                 00016000
016100     05  RPT-HH                     PIC 99.                       00016100
016200     05  FILLER                     PIC X     VALUE ':'.          00016200
016300     05  RPT-MIN                    PIC 99.                       00016300
016400     05  FILLER                     PIC X     VALUE ':'.          00016400
016500     05  RPT-SS                     PIC 99.                       00016500
016600     05  FILLER                     PIC X(55) VALUE SPACES.       00016600
016700 01  RPT-TRAN-DETAIL1.                                            00016700
016800     05  RPT-TRAN-MSG1      PIC X(31)                             00016800
016900                  VALUE '       TRANSACTION PROCESSED: '.         00016900
017000     05  RPT-TRAN-RECORD            PIC X(80)  VALUE SPACES.      00017000
017100     05  FILLER                     PIC X(21)  VALUE SPACES.      00017100
017200 01  RPT-STATS-HDR1.                                              00017200
017300     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.     00017300
017400     05  FILLER PIC X(106) VALUE SPACES.                          00017400
017500 01  RPT-STATS-HDR2.                                              00017500
017600     05  FILLER PIC X(26) VALUE 'TRANSACTION      NUMBER OF'.     00017600
017700     05  FILLER PIC X(28) VALUE '        NUMBER        NUMBER'.   00017700
017800     05  FILLER PIC X(78) VALUE SPACES.                           00017800
017900 01  RPT-STATS-HDR3.                                              00017900
018000     05  FILLER PIC X(26) VALUE 'TYPE          TRANSACTIONS'.     00018000
018100     05  FILLER PIC X(28) VALUE '     PROCESSED      IN ERROR'.   00018100
018200     05  FILLER PIC X(78) VALUE SPACES.                           00018200
018300 01  RPT-STATS-HDR4.                                              00018300
018400     05  FILLER PIC X(26) VALUE '-----------   ------------'.     00018400
018500     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   00018500
018600     05  FILLER PIC X(78) VALUE SPACES.                           00018600
018700 01  RPT-STATS-DETAIL.                                            00018700
018800     05  RPT-TRAN            PIC X(10).                           00018800
018900     05  FILLER              PIC X(4)     VALUE SPACES.           00018900
019000     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                     00019000
019100     05  FILLER              PIC X(3)     VALUE SPACES.           00019100
019200     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                     00019200
019300     05  FILLER              PIC X(3)     VALUE SPACES.           00019300
019400     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                     00019400
019500     05  FILLER              PIC X(79)   VALUE SPACES.            00019500
019600 01  RPT-GET-HDR.                                                 00019600
019700     05  FILLER              PIC X(8)  VALUE 'MOVIE #'.           00019700
019800     05  RPT-GET-ID          PIC Z(9)9.                           00019800
019900     05  FILLER              PIC X(24) VALUE ' NOT ON FILE'.       00019900
020000     05  FILLER              PIC X(90) VALUE SPACES.               00020000
020100 01  RPT-GET-DETAIL.                                              00020100
020200     05  RPT-GET-TITLE       PIC X(30).                           00020200
020300     05  RPT-GET-YEAR        PIC 9(04).                           00020300
020400     05  FILLER              PIC X(2)   VALUE SPACES.             00020400
020500     05  RPT-GET-GENRE       PIC X(10).                           00020500
020600     05  FILLER              PIC X(2)   VALUE SPACES.             00020600
020700     05  RPT-GET-AGE         PIC X(05).                           00020700
020800     05  FILLER              PIC X(2)   VALUE SPACES.             00020800
020900     05  RPT-GET-PRICE       PIC ZZ,ZZ9.99.                       00020900
021000     05  FILLER              PIC X(2)   VALUE SPACES.             00021000
021100     05  RPT-GET-AVAIL       PIC X(01).                           00021100
021200     05  FILLER              PIC X(53)  VALUE SPACES.             00021200
021210*                                                             CL*0700021210
021220 01  RPT-DEL-DETAIL.                                          CL*0700021220
021230     05  FILLER              PIC X(15) VALUE 'DELETED MOVIE:'.CL*0700021230
021240     05  RPT-DEL-ID          PIC Z(9)9.                       CL*0700021240
021250     05  FILLER              PIC X(2)   VALUE SPACES.         CL*0700021250
021260     05  RPT-DEL-TITLE       PIC X(30).                       CL*0700021260
021270     05  FILLER              PIC X(2)   VALUE SPACES.         CL*0700021270
021280     05  RPT-DEL-GENRE       PIC X(10).                       CL*0700021280
021285     05  FILLER              PIC X(2)   VALUE SPACES.         CL*0700021285
021288     05  RPT-DEL-AGE         PIC X(05).                       CL*0700021288
021290     05  FILLER              PIC X(2)   VALUE SPACES.         CL*0700021290
021292     05  RPT-DEL-PRICE       PIC ZZ,ZZ9.99.                   CL*0700021292
021294     05  FILLER              PIC X(2)   VALUE SPACES.         CL*0700021294
021296     05  RPT-DEL-AVAIL       PIC X(01).                       CL*0700021296
021298     05  FILLER              PIC X(42)  VALUE SPACES.         CL*0700021298
021300 01  RPT-FILTER-HDR.                                              00021300
021400     05  FILLER              PIC X(25) VALUE                      00021400
021500             'MOVIES MATCHING TITLE: '.                           00021500
021600     05  RPT-FILTER-WORD     PIC X(30)  VALUE SPACES.             00021600
021700     05  FILLER              PIC X(77)  VALUE SPACES.             00021700
021710*                                                            CL*0800021710
021720 01  RPT-GETALL-HDR.                                         CL*0800021720
021730     05  FILLER              PIC X(20)                       CL*0800021730
021740                 VALUE 'ALL MOVIES ON FILE:'.                 CL*0800021740
021750     05  FILLER              PIC X(112) VALUE SPACES.        CL*0800021750
021760 01  RPT-GETALL-TOTAL.                                        CL*0800021760
021770     05  FILLER              PIC X(22)                       CL*0800021770
021780                 VALUE 'TOTAL MOVIES LISTED: '.               CL*0800021780
021785     05  RPT-GETALL-CNT      PIC ZZZ9.                         CL*0800021785
021790     05  FILLER              PIC X(106) VALUE SPACES.         CL*0800021790
021800*                                                                 00021800
021900****************************************************************  00021900
022000 PROCEDURE DIVISION.                                              00022000
022100****************************************************************  00022100
022200                                                                  00022200
022300 000-MAIN.                                                        00022300
022400     ACCEPT CURRENT-DATE FROM DATE.                               00022400
022500     ACCEPT CURRENT-TIME FROM TIME.                               00022500
022600     DISPLAY 'MOVUPDT STARTED DATE = ' CURRENT-MONTH '/'          00022600
022700            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.          00022700
022800     DISPLAY '             TIME = ' CURRENT-HOUR ':'              00022800
022900            CURRENT-MINUTE ':' CURRENT-SECOND.                    00022900
023000                                                                  00023000
023100     PERFORM 700-OPEN-FILES.                                      00023100
023200     PERFORM 705-LOAD-MOVIE-TABLE.                                00023200
023300     PERFORM 800-INIT-REPORT.                                     00023300
023400                                                                  00023400
023500     PERFORM 730-READ-MOVIE-FILE.                                 00023500
023600     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00023600
023700             UNTIL WS-TRAN-EOF = 'Y'.                             00023700
023800                                                                  00023800
023900     PERFORM 850-REPORT-TRAN-STATS.                               00023900
024000     PERFORM 790-CLOSE-FILES.                                     00024000
024100                                                                  00024100
024200     GOBACK.                                                      00024200
024300                                                                  00024300
024400 705-LOAD-MOVIE-TABLE.                                            00024400
024500     PERFORM 706-LOAD-ONE-MOVIE THRU 706-EXIT                     00024500
024600             UNTIL WS-MOV-FILE-EOF = 'Y'.                         00024600
024700     CLOSE MOVIE-MASTER-IN.                                       00024700
024800     MOVE 'N' TO WS-MOV-FILE-EOF.                                 00024800
024900     OPEN INPUT MOVIE-MASTER-IN.                                  00024900
025000                                                                  00025000
025100 706-LOAD-ONE-MOVIE.                                              00025100
025200     READ MOVIE-MASTER-IN INTO WS-MOV-REC                         00025200
025300         AT END GO TO 706-EOF.                                    00025300
025400     ADD +1 TO MOVIE-TAB-COUNT.                                   00025400
025500     SET MT-IDX TO MOVIE-TAB-COUNT.                               00025500
025600     MOVE WS-MOV-MOVIE-ID        TO MT-MOVIE-ID (MT-IDX).         00025600
025700     MOVE WS-MOV-TITLE           TO MT-TITLE (MT-IDX).            00025700
025800     MOVE WS-MOV-MOVIE-YEAR      TO MT-MOVIE-YEAR (MT-IDX).       00025800
025900     MOVE WS-MOV-GENRE           TO MT-GENRE (MT-IDX).            00025900
026000     MOVE WS-MOV-AGE-RESTRICTION TO MT-AGE-RESTRICTION (MT-IDX).  00026000
026100     MOVE WS-MOV-RENTAL-PRICE    TO MT-RENTAL-PRICE (MT-IDX).     00026100
026200     MOVE WS-MOV-AVAILABLE-FLAG  TO MT-AVAILABLE-FLAG (MT-IDX).   00026200
026300     GO TO 706-EXIT.                                              00026300
026400 706-EOF.                                                         00026400
026500     MOVE 'Y' TO WS-MOV-FILE-EOF.                                 00026500
026600 706-EXIT.                                                        00026600
026700     EXIT.                                                        00026700
026800                                                                  00026800
026900 100-PROCESS-TRANSACTIONS.                                        00026900
027000     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    00027000
027100                                                                  00027100
027200     IF WS-TRAN-EOF = 'Y'                                         00027200
027300         GO TO 100-EXIT                                           00027300
027400     END-IF.                                                      00027400
027500                                                                  00027500
027600     ADD +1 TO NUM-TRAN-RECS.                                     00027600
027700     MOVE 'Y' TO WS-TRAN-OK.                                      00027700
027800                                                                  00027800
027900     IF TRN-TRAN-MOVIE-ID < WS-PREV-TRAN-KEY                      00027900
028000         MOVE 'TRANSACTION OUT OF SEQUENCE  ' TO ERR-MSG-DATA1    00028000
028100         MOVE SPACES TO ERR-MSG-DATA2                             00028100
028200         PERFORM 299-REPORT-BAD-TRAN                              00028200
028300     ELSE                                                         00028300
028400       EVALUATE TRUE                                              00028400
028500          WHEN TRN-FN-UPDATE                                      00028500
028600              PERFORM 200-PROCESS-UPDATE-TRAN                     00028600
028700          WHEN TRN-FN-ADD                                         00028700
028800              PERFORM 210-PROCESS-ADD-TRAN                        00028800
028900          WHEN TRN-FN-DELETE                                      00028900
029000              PERFORM 220-PROCESS-DELETE-TRAN                     00029000
029100          WHEN TRN-FN-GET                                         00029100
029200              PERFORM 500-GET-MOVIE-REPORT                        00029200
029300          WHEN TRN-FN-FILTER                                      00029300
029400              PERFORM 600-FILTER-REPORT                           00029400
029450          WHEN TRN-FN-GETALL                                 CL*0800029450
029460              PERFORM 630-GETALL-REPORT                       CL*0800029460
029500          WHEN OTHER                                              00029500
029600              MOVE 'INVALID TRAN FUNCTION:      ' TO ERR-MSG-DAT100029600
029700              MOVE TRN-TRAN-FUNCTION TO ERR-MSG-DATA2              00029700
029800              PERFORM 299-REPORT-BAD-TRAN                         00029800
029900       END-EVALUATE                                               00029900
030000     END-IF.                                                      00030000
030100                                                                  00030100
030200     MOVE TRN-TRAN-MOVIE-ID TO WS-PREV-TRAN-KEY.                  00030200
030300     IF WS-TRAN-OK = 'Y'                                          00030300
030400         PERFORM 830-REPORT-TRAN-PROCESSED                        00030400
030500     END-IF.                                                      00030500
030600 100-EXIT.                                                        00030600
030700     EXIT.                                                        00030700
030800                                                                  00030800
030900****************************************************************  00030900
031000* 201/211 IMPLEMENT BUSINESS RULE 9 - GENRE AND AGE-RESTRICTION   00031000
031100* MUST BE ONE OF THE ENUMERATED 88-LEVEL VALUES IN MOVREC.        00031100
031200****************************************************************  00031200
031300 200-PROCESS-UPDATE-TRAN.                                         00031300
031400     ADD +1 TO NUM-UPDATE-REQUESTS.                               00031400
031500     PERFORM 720-POSITION-MOVIE-FILE.                             00031500
031600     IF MIN-MOVIE-ID NOT = TRN-TRAN-MOVIE-ID                      00031600
031700                        OR WS-MOV-FILE-EOF = 'Y'                  00031700
031800         MOVE 'NO MATCHING MOVIE ID:       ' TO ERR-MSG-DATA1     00031800
031900         MOVE TRN-TRAN-MOVIE-ID TO ERR-MSG-DATA2                  00031900
032000         PERFORM 299-REPORT-BAD-TRAN                              00032000
032100     ELSE                                                         00032100
032200         PERFORM 201-VALIDATE-UPDATE-DATA                         00032200
032300         IF WS-VALID-DATA NOT = 'Y'                               00032300
032400             PERFORM 299-REPORT-BAD-TRAN                          00032400
032500         ELSE                                                     00032500
032600             MOVE MIN-REC          TO WS-MOV-REC                  00032600
032700             MOVE TRN-ADD-TITLE           TO WS-MOV-TITLE         00032700
032800             MOVE TRN-ADD-MOVIE-YEAR      TO WS-MOV-MOVIE-YEAR    00032800
032900             MOVE TRN-ADD-GENRE           TO WS-MOV-GENRE         00032900
033000             MOVE TRN-ADD-AGE-RESTRICTION TO WS-MOV-AGE-RESTRICTION00033000
033100             MOVE TRN-ADD-RENTAL-PRICE    TO WS-MOV-RENTAL-PRICE  00033100
033200             MOVE TRN-ADD-AVAILABLE-FLAG  TO WS-MOV-AVAILABLE-FLAG00033200
033300             PERFORM 740-WRITE-MOVIE-OUT-FILE                     00033300
033400             PERFORM 730-READ-MOVIE-FILE                          00033400
033500             ADD +1 TO NUM-UPDATE-PROCESSED                       00033500
033600         END-IF                                                   00033600
033700     END-IF.                                                      00033700
033800                                                                  00033800
033900 201-VALIDATE-UPDATE-DATA.                                        00033900
034000     MOVE 'Y' TO WS-VALID-DATA.                                   00034000
034100     MOVE TRN-ADD-GENRE           TO WS-MOV-GENRE.                00034100
034200     MOVE TRN-ADD-AGE-RESTRICTION TO WS-MOV-AGE-RESTRICTION.      00034200
034300     IF NOT WS-MOV-GENRE-VALID                                    00034300
034400         MOVE 'INVALID GENRE:              ' TO ERR-MSG-DATA1    00034400
034500         MOVE TRN-ADD-GENRE TO ERR-MSG-DATA2                      00034500
034600         MOVE 'N' TO WS-VALID-DATA                                00034600
034700     END-IF.                                                      00034700
034800     IF NOT WS-MOV-AGE-VALID                                      00034800
034900         MOVE 'INVALID AGE RESTRICTION:    ' TO ERR-MSG-DATA1    00034900
035000         MOVE TRN-ADD-AGE-RESTRICTION TO ERR-MSG-DATA2            00035000
035100         MOVE 'N' TO WS-VALID-DATA                                00035100
035200     END-IF.                                                      00035200
035300                                                                  00035300
035400 210-PROCESS-ADD-TRAN.                                            00035400
035500     ADD +1 TO NUM-ADD-REQUESTS.                                  00035500
035600     PERFORM 720-POSITION-MOVIE-FILE.                             00035600
035700     IF MIN-MOVIE-ID = TRN-TRAN-MOVIE-ID                          00035700
035800                    AND WS-MOV-FILE-EOF NOT = 'Y'                 00035800
035900         MOVE 'DUPLICATE MOVIE ID:         ' TO ERR-MSG-DATA1     00035900
036000         MOVE TRN-TRAN-MOVIE-ID TO ERR-MSG-DATA2                  00036000
036100         PERFORM 299-REPORT-BAD-TRAN                              00036100
036200     ELSE                                                         00036200
036300         PERFORM 211-VALIDATE-ADD-DATA                            00036300
036400         IF WS-VALID-DATA NOT = 'Y'                               00036400
036500             PERFORM 299-REPORT-BAD-TRAN                          00036500
036600         ELSE                                                     00036600
036700             MOVE SPACES TO WS-MOV-REC                            00036700
036800             MOVE TRN-TRAN-MOVIE-ID       TO WS-MOV-MOVIE-ID      00036800
036900             MOVE TRN-ADD-TITLE           TO WS-MOV-TITLE         00036900
037000             MOVE TRN-ADD-MOVIE-YEAR      TO WS-MOV-MOVIE-YEAR    00037000
037100             MOVE TRN-ADD-GENRE           TO WS-MOV-GENRE         00037100
037200             MOVE TRN-ADD-AGE-RESTRICTION TO WS-MOV-AGE-RESTRICTION00037200
037300             MOVE TRN-ADD-RENTAL-PRICE    TO WS-MOV-RENTAL-PRICE  00037300
037400             MOVE TRN-ADD-AVAILABLE-FLAG  TO WS-MOV-AVAILABLE-FLAG00037400
037500             PERFORM 740-WRITE-MOVIE-OUT-FILE                     00037500
037600             ADD +1 TO NUM-ADD-PROCESSED                          00037600
037700         END-IF                                                   00037700
037800     END-IF.                                                      00037800
037900                                                                  00037900
038000 211-VALIDATE-ADD-DATA.                                           00038000
038100     PERFORM 201-VALIDATE-UPDATE-DATA.                            00038100
038200                                                                  00038200
038250*                                                          CL*07 00038250
038260* 04/11/07 -- DELETE NOW PRINTS THE MASTER RECORD BEING     CL*07 00038260
038270* DROPPED (RPT-DEL-DETAIL) BEFORE 730 READS PAST IT -- CCMS-118. CL*0700038270
038300 220-PROCESS-DELETE-TRAN.                                         00038300
038400     ADD +1 TO NUM-DELETE-REQUESTS.                               00038400
038500     PERFORM 720-POSITION-MOVIE-FILE.                             00038500
038600     IF MIN-MOVIE-ID NOT = TRN-TRAN-MOVIE-ID                      00038600
038700                        OR WS-MOV-FILE-EOF = 'Y'                  00038700
038800         MOVE 'MOVIE NOT FOUND:            ' TO ERR-MSG-DATA1     00038800
038900         MOVE TRN-TRAN-MOVIE-ID TO ERR-MSG-DATA2                  00038900
039000         PERFORM 299-REPORT-BAD-TRAN                              00039000
039100     ELSE                                                         00039100
039110         MOVE MIN-MOVIE-ID           TO RPT-DEL-ID           CL*0700039110
039120         MOVE MIN-TITLE              TO RPT-DEL-TITLE        CL*0700039120
039130         MOVE MIN-GENRE              TO RPT-DEL-GENRE        CL*0700039130
039140         MOVE MIN-AGE-RESTRICTION    TO RPT-DEL-AGE          CL*0700039140
039150         MOVE MIN-RENTAL-PRICE       TO RPT-DEL-PRICE        CL*0700039150
039160         MOVE MIN-AVAILABLE-FLAG     TO RPT-DEL-AVAIL        CL*0700039160
039170         WRITE REPORT-RECORD FROM RPT-DEL-DETAIL AFTER 2     CL*0700039170
039200         ADD +1 TO NUM-DELETE-PROCESSED                           00039200
039300         PERFORM 730-READ-MOVIE-FILE                              00039300
039400     END-IF.                                                      00039400
039500                                                                  00039500
039600 299-REPORT-BAD-TRAN.                                             00039600
039700     ADD +1 TO NUM-TRAN-ERRORS.                                   00039700
039800     MOVE 'N' TO WS-TRAN-OK.                                      00039800
039900     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 2.           00039900
040000                                                                  00040000
040100 500-GET-MOVIE-REPORT.                                            00040100
040200     PERFORM 510-VALIDATE-ID-PRESENT.                             00040200
040300     IF WS-TRAN-OK = 'Y'                                          00040300
040400         SET MT-IDX TO 1                                          00040400
040500         SEARCH ALL MOVIE-TAB                                     00040500
040600             AT END PERFORM 520-MOVIE-NOT-FOUND                   00040600
040700             WHEN MT-MOVIE-ID (MT-IDX) = TRN-TRAN-MOVIE-ID         00040700
040800                 MOVE MT-TITLE (MT-IDX)     TO RPT-GET-TITLE       00040800
040900                 MOVE MT-MOVIE-YEAR (MT-IDX) TO RPT-GET-YEAR       00040900
041000                 MOVE MT-GENRE (MT-IDX)      TO RPT-GET-GENRE      00041000
041100                 MOVE MT-AGE-RESTRICTION (MT-IDX) TO RPT-GET-AGE   00041100
041200                 MOVE MT-RENTAL-PRICE (MT-IDX) TO RPT-GET-PRICE    00041200
041300                 MOVE MT-AVAILABLE-FLAG (MT-IDX) TO RPT-GET-AVAIL  00041300
041400                 WRITE REPORT-RECORD FROM RPT-GET-DETAIL AFTER 2   00041400
041500         END-SEARCH                                               00041500
041600     END-IF.                                                      00041600
041700                                                                  00041700
041800 510-VALIDATE-ID-PRESENT.                                         00041800
041900     MOVE 'Y' TO WS-TRAN-OK.                                      00041900
042000     IF TRN-TRAN-MOVIE-ID = ZEROES                                00042000
042100         MOVE 'ID MUST NOT BE NULL         ' TO ERR-MSG-DATA1     00042100
042200         MOVE SPACES TO ERR-MSG-DATA2                             00042200
042300         PERFORM 299-REPORT-BAD-TRAN                              00042300
042400     END-IF.                                                      00042400
042500                                                                  00042500
042600 520-MOVIE-NOT-FOUND.                                             00042600
042700     MOVE TRN-TRAN-MOVIE-ID TO RPT-GET-ID.                        00042700
042800     WRITE REPORT-RECORD FROM RPT-GET-HDR AFTER 2.                00042800
042900     MOVE 'N' TO WS-TRAN-OK.                                      00042900
043000     ADD +1 TO NUM-TRAN-ERRORS.                                   00043000
043100                                                                  00043100
043200 600-FILTER-REPORT.                                               00043200
043300     MOVE TRN-FILTER-KEYWORD TO RPT-FILTER-WORD.                  00043300
043400     WRITE REPORT-RECORD FROM RPT-FILTER-HDR AFTER 2.             00043400
043500     PERFORM 601-FILTER-ONE-MOVIE                                 00043500
043600             VARYING J FROM 1 BY 1                                00043600
043700             UNTIL J > MOVIE-TAB-COUNT.                           00043700
043800                                                                  00043800
043900 601-FILTER-ONE-MOVIE.                                            00043900
044000     MOVE MT-TITLE (J) TO WS-SCAN-FIELD.                          00044000
044100     MOVE TRN-FILTER-KEYWORD TO WS-SCAN-KEYWORD.                  00044100
044200     PERFORM 605-SCAN-FOR-KEYWORD THRU 605-EXIT.                  00044200
044300     IF WS-KEYWORD-FOUND = 'Y'                                    00044300
044400         MOVE MT-TITLE (J)           TO RPT-GET-TITLE             00044400
044500         MOVE MT-MOVIE-YEAR (J)      TO RPT-GET-YEAR              00044500
044600         MOVE MT-GENRE (J)           TO RPT-GET-GENRE             00044600
044700         MOVE MT-AGE-RESTRICTION (J) TO RPT-GET-AGE               00044700
044800         MOVE MT-RENTAL-PRICE (J)    TO RPT-GET-PRICE             00044800
044900         MOVE MT-AVAILABLE-FLAG (J)  TO RPT-GET-AVAIL             00044900
045000         WRITE REPORT-RECORD FROM RPT-GET-DETAIL                  00045000
045100     END-IF.                                                      00045100
045200                                                                  00045200
045300 605-SCAN-FOR-KEYWORD.                                            00045300
045400     MOVE 'N' TO WS-KEYWORD-FOUND.                                00045400
045500     MOVE +0 TO WS-KEYWORD-LEN.                                   00045500
045600     INSPECT WS-SCAN-KEYWORD TALLYING WS-KEYWORD-LEN              00045600
045700             FOR CHARACTERS BEFORE INITIAL SPACES.                00045700
045800     IF WS-KEYWORD-LEN = ZERO                                     00045800
045900         GO TO 605-EXIT                                           00045900
046000     END-IF.                                                      00046000
046100     PERFORM 606-SCAN-ONE-POSITION                                00046100
046200             VARYING WS-SCAN-POS FROM 1 BY 1                      00046200
046300             UNTIL WS-SCAN-POS > (31 - WS-KEYWORD-LEN)            00046300
046400                OR WS-KEYWORD-FOUND = 'Y'.                        00046400
046500     GO TO 605-EXIT.                                              00046500
046600 606-SCAN-ONE-POSITION.                                           00046600
046700     IF WS-SCAN-FIELD (WS-SCAN-POS : WS-KEYWORD-LEN)              00046700
046800             = WS-SCAN-KEYWORD (1 : WS-KEYWORD-LEN)               00046800
046900         MOVE 'Y' TO WS-KEYWORD-FOUND                             00046900
047000     END-IF.                                                      00047000
047100 605-EXIT.                                                        00047100
047200     EXIT.                                                        00047200
047210*                                                            CL*0800047210
047220 630-GETALL-REPORT.                                           CL*0800047220
047230     MOVE +0 TO WS-GETALL-MOV-CNT.                            CL*0800047230
047240     WRITE REPORT-RECORD FROM RPT-GETALL-HDR AFTER 2.         CL*0800047240
047250     PERFORM 631-PRINT-ONE-MOVIE                              CL*0800047250
047260             VARYING J FROM 1 BY 1                            CL*0800047260
047270             UNTIL J > MOVIE-TAB-COUNT.                        CL*0800047270
047280     MOVE WS-GETALL-MOV-CNT TO RPT-GETALL-CNT.                 CL*0800047280
047290     WRITE REPORT-RECORD FROM RPT-GETALL-TOTAL AFTER 2.        CL*0800047290
047292*                                                            CL*0800047292
047294 631-PRINT-ONE-MOVIE.                                          CL*0800047294
047295     MOVE MT-TITLE (J)           TO RPT-GET-TITLE.             CL*0800047295
047296     MOVE MT-MOVIE-YEAR (J)      TO RPT-GET-YEAR.              CL*0800047296
047297     MOVE MT-GENRE (J)           TO RPT-GET-GENRE.             CL*0800047297
047298     MOVE MT-AGE-RESTRICTION (J) TO RPT-GET-AGE.               CL*0800047298
047299     MOVE MT-RENTAL-PRICE (J)    TO RPT-GET-PRICE.             CL*0800047299
047300     MOVE MT-AVAILABLE-FLAG (J)  TO RPT-GET-AVAIL.             CL*0800047300
047301     WRITE REPORT-RECORD FROM RPT-GET-DETAIL.                  CL*0800047301
047302     ADD +1 TO WS-GETALL-MOV-CNT.                              CL*0800047302
047310 700-OPEN-FILES.                                                  00047400
047500     OPEN INPUT    TRANSACTION-FILE                               00047500
047600                   MOVIE-MASTER-IN                                00047600
047700          OUTPUT   MOVIE-MASTER-OUT                               00047700
047800                   REPORT-FILE.                                   00047800
047900     IF WS-MOVMSTIN-STATUS NOT = '00'                             00047900
048000       DISPLAY 'ERROR OPENING MOVIE MASTER INPUT.  RC: '          00048000
048100               WS-MOVMSTIN-STATUS                                 00048100
048200       MOVE 16 TO RETURN-CODE                                     00048200
048300       MOVE 'Y' TO WS-TRAN-EOF                                    00048300
048400     END-IF.                                                      00048400
048500     IF WS-MOVMSTOT-STATUS NOT = '00'                             00048500
048600       DISPLAY 'ERROR OPENING MOVIE MASTER OUTPUT. RC: '          00048600
048700               WS-MOVMSTOT-STATUS                                 00048700
048800       MOVE 16 TO RETURN-CODE                                     00048800
048900       MOVE 'Y' TO WS-TRAN-EOF                                    00048900
049000     END-IF.                                                      00049000
049100     IF WS-TRANFILE-STATUS NOT = '00'                             00049100
049200       DISPLAY 'ERROR OPENING TRAN FILE.  RC: ' WS-TRANFILE-STATUS00049200
049300       MOVE 16 TO RETURN-CODE                                     00049300
049400       MOVE 'Y' TO WS-TRAN-EOF                                    00049400
049500     END-IF.                                                      00049500
049600                                                                  00049600
049700 710-READ-TRAN-FILE.                                              00049700
049800     READ TRANSACTION-FILE INTO TRN-TRAN-RECORD                   00049800
049900         AT END GO TO 710-EOF.                                    00049900
050000     EVALUATE WS-TRANFILE-STATUS                                  00050000
050100        WHEN '00'                                                 00050100
050200             CONTINUE                                             00050200
050300        WHEN '10'                                                 00050300
050400             GO TO 710-EOF                                        00050400
050500        WHEN OTHER                                                00050500
050600            MOVE 'ERROR ON TRAN FILE READ.  CODE:' TO ERR-MSG-DAT100050600
050700            MOVE WS-TRANFILE-STATUS TO ERR-MSG-DATA2               00050700
050800            PERFORM 299-REPORT-BAD-TRAN                           00050800
050900            GO TO 710-EOF                                         00050900
051000     END-EVALUATE.                                                00051000
051100     GO TO 710-EXIT.                                              00051100
051200 710-EOF.                                                         00051200
051300     MOVE 'Y' TO WS-TRAN-EOF.                                     00051300
051400     PERFORM 721-COPY-RECORDS THRU 721-EXIT                       00051400
051500             UNTIL WS-MOV-FILE-EOF = 'Y'.                         00051500
051600 710-EXIT.                                                        00051600
051700     EXIT.                                                        00051700
051800                                                                  00051800
051900 720-POSITION-MOVIE-FILE.                                         00051900
052000     IF MIN-MOVIE-ID < TRN-TRAN-MOVIE-ID                          00052000
052100         IF WS-MOV-FILE-EOF NOT = 'Y'                             00052100
052200             PERFORM 721-COPY-RECORDS THRU 721-EXIT                00052200
052300               UNTIL MIN-MOVIE-ID >= TRN-TRAN-MOVIE-ID            00052300
052400                  OR WS-MOV-FILE-EOF = 'Y'                        00052400
052500         END-IF                                                   00052500
052600     END-IF.                                                      00052600
052700                                                                  00052700
052800 721-COPY-RECORDS.                                                00052800
052900     MOVE MIN-REC TO WS-MOV-REC.                                  00052900
053000     PERFORM 740-WRITE-MOVIE-OUT-FILE.                            00053000
053100     PERFORM 730-READ-MOVIE-FILE.                                 00053100
053200 721-EXIT.                                                        00053200
053300     EXIT.                                                        00053300
053400                                                                  00053400
053500 730-READ-MOVIE-FILE.                                             00053500
053600     READ MOVIE-MASTER-IN INTO WS-MOV-REC                         00053600
053700         AT END MOVE 'Y' TO WS-MOV-FILE-EOF.                      00053700
053800     MOVE WS-MOV-REC TO MIN-REC.                                  00053800
053900     EVALUATE WS-MOVMSTIN-STATUS                                  00053900
054000        WHEN '00'                                                 00054000
054100        WHEN '04'                                                 00054100
054200            CONTINUE                                              00054200
054300        WHEN '10'                                                 00054300
054400            MOVE 'Y' TO WS-MOV-FILE-EOF                           00054400
054500        WHEN OTHER                                                00054500
054600            MOVE 'MOVIE MASTER I/O ERROR ON READ.  RC: '          00054600
054700                        TO ERR-MSG-DATA1                          00054700
054800            MOVE WS-MOVMSTIN-STATUS TO ERR-MSG-DATA2              00054800
054900            PERFORM 299-REPORT-BAD-TRAN                           00054900
055000     END-EVALUATE.                                                00055000
055100                                                                  00055100
055200 740-WRITE-MOVIE-OUT-FILE.                                        00055200
055300     WRITE MOT-REC FROM WS-MOV-REC.                               00055300
055400     EVALUATE WS-MOVMSTOT-STATUS                                  00055400
055500        WHEN '00'                                                 00055500
055600            CONTINUE                                              00055600
055700        WHEN OTHER                                                00055700
055800            MOVE 'MOVIE MASTER I/O ERROR ON WRITE.  RC: '         00055800
055900                        TO ERR-MSG-DATA1                          00055900
056000            MOVE WS-MOVMSTOT-STATUS TO ERR-MSG-DATA2              00056000
056100            PERFORM 299-REPORT-BAD-TRAN                           00056100
056200     END-EVALUATE.                                                00056200
056300                                                                  00056300
056400 790-CLOSE-FILES.                                                 00056400
056500     CLOSE TRANSACTION-FILE.                                      00056500
056600     CLOSE REPORT-FILE.                                           00056600
056700     CLOSE MOVIE-MASTER-IN.                                       00056700
056800     CLOSE MOVIE-MASTER-OUT.                                      00056800
056900                                                                  00056900
057000 800-INIT-REPORT.                                                 00057000
057100     MOVE CURRENT-YEAR   TO RPT-YY.                               00057100
057200     MOVE CURRENT-MONTH  TO RPT-MM.                               00057200
057300     MOVE CURRENT-DAY    TO RPT-DD.                               00057300
057400     MOVE CURRENT-HOUR   TO RPT-HH.                               00057400
057500     MOVE CURRENT-MINUTE TO RPT-MIN.                              00057500
057600     MOVE CURRENT-SECOND TO RPT-SS.                               00057600
057700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00057700
057800                                                                  00057800
057900 830-REPORT-TRAN-PROCESSED.                                       00057900
058000     MOVE TRN-TRAN-RECORD TO RPT-TRAN-RECORD.                     00058000
058100     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                   00058100
058200                                                                  00058200
058300 850-REPORT-TRAN-STATS.                                           00058300
058400     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00058400
058500     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             00058500
058600     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00058600
058700     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             00058700
058800                                                                  00058800
058900     MOVE 'ADD    '            TO RPT-TRAN.                       00058900
059000     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.                  00059000
059100     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.              00059100
059200     COMPUTE RPT-NUM-TRAN-ERR =                                   00059200
059300                NUM-ADD-REQUESTS  -  NUM-ADD-PROCESSED.           00059300
059400     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00059400
059500                                                                  00059500
059600     MOVE 'DELETE '            TO RPT-TRAN.                       00059600
059700     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.                  00059700
059800     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.              00059800
059900     COMPUTE RPT-NUM-TRAN-ERR =                                   00059900
060000                NUM-DELETE-REQUESTS  -  NUM-DELETE-PROCESSED.     00060000
060100     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00060100
060200                                                                  00060200
060300     MOVE 'UPDATE '            TO RPT-TRAN.                       00060300
060400     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.                  00060400
060500     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.              00060500
060600     COMPUTE RPT-NUM-TRAN-ERR =                                   00060600
060700                NUM-UPDATE-REQUESTS  -  NUM-UPDATE-PROCESSED.     00060700
060800     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00060800
