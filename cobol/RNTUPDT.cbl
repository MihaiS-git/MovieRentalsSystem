000100****************************************************************  00000100
000200* CCMS DATA CENTER - PROPRIETARY                                  00000200
000300* UNPUBLISHED WORK - NOT FOR DISTRIBUTION OUTSIDE CCMS            00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    RNTUPDT.                                          00000600
000700 AUTHOR.        R. HANNIGAN.                                      00000700
000800 INSTALLATION.  CCMS DATA CENTER.                                 00000800
000900 DATE-WRITTEN.  JULY 11, 1987.                                    00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION LIBRARY CCMSPGM.00001100
001200*                                                                 00001200
001300****************************************************************  00001300
001400* PROGRAM:  RNTUPDT                                               00001400
001500*                                                                 00001500
001600* READS A SORTED TRANSACTION FILE AND MAKES ADD/UPDATE/DELETE     00001600
001700* MAINTENANCE TO THE SORTED SEQUENTIAL RENTALS MASTER FILE, THE   00001700
001800* SAME AS CLTUPDT/MOVUPDT DO FOR THEIR OWN MASTERS (SEE RNTREC).  00001800
001900* ALSO SERVICES THE WHOLE-FILE RENTAL REQUESTS -- LIST-ALL,       00001900
002000* GET-ONE-BY-ID, MOVIES-BY-RENT-COUNT AND CLIENTS-BY-RENT-COUNT   00002000
002100* RANKINGS, AND THE PER-CLIENT/PER-MOVIE RENT HISTORY REPORTS --  00002100
002200* AGAINST IN-MEMORY COPIES OF THE RENTALS, CLIENTS AND MOVIES     00002200
002300* MASTERS LOADED AT STARTUP.                                      00002300
002400*                                                                 00002400
002500* MAINTENANCE HISTORY                                             00002500
002600*     07/11/87  RXH  ORIGINAL PROGRAM - TICKET CCMS-021         CL*01 00002600
002700*     01/09/89  RXH  ADDED MOVIE/CLIENT RANKING REPORTS AND     CL*02 00002700
002800*                    PER-CLIENT/PER-MOVIE RENT HISTORY         CL*02 00002800
002900*                    REPORTS (FN 'R','M','X','C') - CCMS-041   CL*02 00002900
003000*     02/09/95  DBS  RENTAL-CHARGE NOW COPIED FROM THE MOVIE    CL*03 00003000
003100*                    MASTER RENTAL-PRICE AT ADD TIME INSTEAD   CL*03 00003100
003200*                    OF BEING KEYED - CCMS-060                 CL*03 00003200
003300*     08/21/98  PLQ  Y2K REVIEW - 210-PROCESS-ADD-TRAN WINDOWS  CL*04 00003300
003400*                    THE 2-DIGIT SYSTEM YEAR (00-49 = 20XX,    CL*04 00003400
003500*                    50-99 = 19XX) WHEN STAMPING RENTAL-DATE - CL*04 00003500
003600*                    CCMS-073                                  CL*04 00003600
003700*     06/30/03  RXH  RAISED RENTAL-TABLE OCCURS FROM 800 TO     CL*05 00003700
003800*                    1500 TO COVER STORE GROWTH - CCMS-104     CL*05 00003800
003810*     05/02/07  RXH  ADDED FUNCTIONS 'U' (UPDATE), 'D'          CL*06 00003810
003820*                    (DELETE) AND 'L' (LIST ALL RENTALS) SO     CL*06 00003820
003830*                    RENTAL MAINTENANCE MATCHES THE CLIENT/     CL*06 00003830
003840*                    MOVIE MASTERS - CCMS-119                   CL*06 00003840
003850*     05/09/07  RXH  215-DERIVE-RENTAL-DATES WAS STAMPING A    CL*07 00003850
003860*                    DASH AND PERIODS IN THE HH.MM.SS PORTION   CL*07 00003860
003870*                    OF RENTAL-DATE/DUE-DATE.  CORPORATE'S      CL*07 00003870
003880*                    RENTAL AGREEMENT FORM PRINTS THIS FIELD    CL*07 00003880
003890*                    AS YYYY-MM-DD HH:MM:SS -- CHANGED THE      CL*07 00003890
003891*                    SEPARATOR MOVES TO MATCH - CCMS-127        CL*07 00003891
003900****************************************************************  00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600                                                                  00004600
004700     SELECT RENTAL-MASTER-IN  ASSIGN TO RNTMSTIN                  00004700
004800         ACCESS IS SEQUENTIAL                                     00004800
004900         FILE STATUS  IS  WS-RNTMSTIN-STATUS.                     00004900
005000                                                                  00005000
005100     SELECT RENTAL-MASTER-OUT ASSIGN TO RNTMSTOT                  00005100
005200         ACCESS IS SEQUENTIAL                                     00005200
005300         FILE STATUS  IS  WS-RNTMSTOT-STATUS.                     00005300
005400                                                                  00005400
005500     SELECT CLIENT-MASTER-IN  ASSIGN TO CLTMSTIN                  00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS  IS  WS-CLTMSTIN-STATUS.                     00005700
005800                                                                  00005800
005900     SELECT MOVIE-MASTER-IN   ASSIGN TO MOVMSTIN                  00005900
006000         ACCESS IS SEQUENTIAL                                     00006000
006100         FILE STATUS  IS  WS-MOVMSTIN-STATUS.                     00006100
006200                                                                  00006200
006300     SELECT TRANSACTION-FILE  ASSIGN TO RNTTRNIN                  00006300
006400         FILE STATUS  IS  WS-TRANFILE-STATUS.                     00006400
006500                                                                  00006500
006600     SELECT REPORT-FILE       ASSIGN TO RNTRPT                    00006600
006700         FILE STATUS  IS  WS-REPORT-STATUS.                       00006700
006800                                                                  00006800
006900****************************************************************  00006900
007000 DATA DIVISION.                                                   00007000
007100 FILE SECTION.                                                    00007100
007200                                                                  00007200
007300 FD  RENTAL-MASTER-IN                                             00007300
007400     RECORDING MODE IS F                                          00007400
007500     BLOCK CONTAINS 0 RECORDS.                                    00007500
007600 COPY RNTREC REPLACING ==:TAG:== BY ==RIN==.                      00007600
007700                                                                  00007700
007800 FD  RENTAL-MASTER-OUT                                            00007800
007900     RECORDING MODE IS F                                          00007900
008000     BLOCK CONTAINS 0 RECORDS.                                    00008000
008100 COPY RNTREC REPLACING ==:TAG:== BY ==ROT==.                      00008100
008200                                                                  00008200
008300 FD  CLIENT-MASTER-IN                                             00008300
008400     RECORDING MODE IS F                                          00008400
008500     BLOCK CONTAINS 0 RECORDS.                                    00008500
008600 COPY CLTREC REPLACING ==:TAG:== BY ==CLM==.                      00008600
008700                                                                  00008700
008800 FD  MOVIE-MASTER-IN                                              00008800
008900     RECORDING MODE IS F                                          00008900
009000     BLOCK CONTAINS 0 RECORDS.                                    00009000
009100 COPY MOVREC REPLACING ==:TAG:== BY ==MVM==.                      00009100
009200                                                                  00009200
009300 FD  TRANSACTION-FILE                                             00009300
009400     RECORDING MODE IS F.                                         00009400
009500 COPY RNTTRAN REPLACING ==:TAG:== BY ==TRN==.                     00009500
009600                                                                  00009600
009700 FD  REPORT-FILE                                                  00009700
009800     RECORDING MODE IS F.                                         00009800
009900 01  REPORT-RECORD              PIC X(132).                       00009900
010000                                                                  00010000
010100****************************************************************  00010100
010200 WORKING-STORAGE SECTION.                                         00010200
010300****************************************************************  00010300
010400*                                                                 00010400
010410*    WS-GETALL-RNT-CNT COUNTS THE DETAIL LINES WRITTEN BY   CL*06 00010410
010420*    630-GETALL-REPORT (FN 'L') - CCMS-119.                 CL*06 00010420
010430 77  WS-GETALL-RNT-CNT      PIC S9(4) COMP VALUE +0.        CL*06 00010430
010500 01  SYSTEM-DATE-AND-TIME.                                        00010500
010600     05  CURRENT-DATE.                                            00010600
010700         10  CURRENT-YEAR            PIC 9(2).                    00010700
010800         10  CURRENT-MONTH           PIC 9(2).                    00010800
010900         10  CURRENT-DAY             PIC 9(2).                    00010900
011000     05  CURRENT-TIME.                                            00011000
011100         10  CURRENT-HOUR            PIC 9(2).                    00011100
011200         10  CURRENT-MINUTE          PIC 9(2).                    00011200
011300         10  CURRENT-SECOND          PIC 9(2).                    00011300
011400         10  CURRENT-HNDSEC          PIC 9(2).                    00011400
011500*                                                                 00011500
011600 01  WS-FIELDS.                                                   00011600
011700     05  WS-RNTMSTIN-STATUS      PIC X(2)  VALUE SPACES.          00011700
011800     05  WS-RNTMSTOT-STATUS      PIC X(2)  VALUE SPACES.          00011800
011900     05  WS-CLTMSTIN-STATUS      PIC X(2)  VALUE SPACES.          00011900
012000     05  WS-MOVMSTIN-STATUS      PIC X(2)  VALUE SPACES.          00012000
012100     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00012100
012200     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00012200
012300     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00012300
012400     05  WS-RNT-FILE-EOF         PIC X     VALUE 'N'.             00012400
012500     05  WS-CLM-FILE-EOF         PIC X     VALUE 'N'.             00012500
012600     05  WS-MVM-FILE-EOF         PIC X     VALUE 'N'.             00012600
012700     05  WS-TRAN-OK              PIC X     VALUE 'N'.             00012700
012800     05  WS-PREV-TRAN-KEY        PIC 9(10) VALUE ZEROES.          00012800
012900     05  WS-CLIENT-FOUND         PIC X     VALUE 'N'.             00012900
013000     05  WS-MOVIE-FOUND          PIC X     VALUE 'N'.             00013000
013100     05  WS-SWAPPED              PIC X     VALUE 'N'.             00013100
013200*                                                                 00013200
013300 01  WORK-VARIABLES.                                              00013300
013400     05  I                     PIC S9(4)   COMP  VALUE +0.        00013400
013500     05  J                     PIC S9(4)   COMP  VALUE +0.        00013500
013600     05  K                     PIC S9(4)   COMP  VALUE +0.        00013600
013700     05  WS-FOUND-IDX          PIC S9(4)   COMP  VALUE +0.        00013700
013800     05  WS-CLIENT-IDX         PIC S9(4)   COMP  VALUE +0.        00013800
013900     05  WS-MOVIE-IDX          PIC S9(4)   COMP  VALUE +0.        00013900
014000*                                                                 00014000
014100 01  WS-CENTURY-WORK.                                             00014100
014200     05  WS-SYS-YY             PIC 9(2)    VALUE ZEROES.          00014200
014300     05  WS-SYS-CENTURY        PIC 9(2)    VALUE ZEROES.          00014300
014400     05  WS-SYS-FULL-YEAR      PIC 9(4)    VALUE ZEROES.          00014400
014500*                                                                 00014500
014600 01  WS-DAYS-IN-MONTH-AREA.                                       00014600
014700     05  WS-DIM-TAB.                                              00014700
014800         10  FILLER            PIC 9(02)   VALUE 31.              00014800
014900         10  FILLER            PIC 9(02)   VALUE 28.              00014900
015000         10  FILLER            PIC 9(02)   VALUE 31.              00015000
015100         10  FILLER            PIC 9(02)   VALUE 30.              00015100
015200         10  FILLER            PIC 9(02)   VALUE 31.              00015200
015300         10  FILLER            PIC 9(02)   VALUE 30.              00015300
015400         10  FILLER            PIC 9(02)   VALUE 31.              00015400
015500         10  FILLER            PIC 9(02)   VALUE 31.              00015500
015600         10  FILLER            PIC 9(02)   VALUE 30.              00015600
015700         10  FILLER            PIC 9(02)   VALUE 31.              00015700
015800         10  FILLER            PIC 9(02)   VALUE 30.              00015800
015900         10  FILLER            PIC 9(02)   VALUE 31.              00015900
016000     05  WS-DIM-R REDEFINES WS-DIM-TAB.                           00016000
016100         10  WS-DIM            PIC 9(02)   OCCURS 12 TIMES.       00016100
016150     05  WS-LEAP-Q4            PIC S9(7)   COMP  VALUE +0.        00016150
016160     05  WS-LEAP-R4            PIC S9(3)   COMP  VALUE +0.        00016160
016170     05  WS-LEAP-Q100          PIC S9(7)   COMP  VALUE +0.        00016170
016180     05  WS-LEAP-R100          PIC S9(3)   COMP  VALUE +0.        00016180
016190     05  WS-LEAP-Q400          PIC S9(7)   COMP  VALUE +0.        00016190
016195     05  WS-LEAP-R400          PIC S9(3)   COMP  VALUE +0.        00016195
016200*                                                                 00016200
016300 01  REPORT-TOTALS.                                               00016300
016400     05  NUM-TRAN-RECS         PIC S9(9)   COMP-3  VALUE +0.      00016400
016500     05  NUM-TRAN-ERRORS       PIC S9(9)   COMP-3  VALUE +0.      00016500
016600     05  NUM-ADD-REQUESTS      PIC S9(9)   COMP-3  VALUE +0.      00016600
016700     05  NUM-ADD-PROCESSED     PIC S9(9)   COMP-3  VALUE +0.      00016700
016710     05  NUM-UPDATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.  CL*0600016710
016720     05  NUM-UPDATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.  CL*0600016720
016730     05  NUM-DELETE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.  CL*0600016730
016740     05  NUM-DELETE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.  CL*0600016740
016750     05  WS-RENT-COUNT         PIC S9(5)   COMP-3  VALUE +0.      00016750
016780     05  WS-TOTAL-CHARGES      PIC S9(7)V99 COMP-3 VALUE +0.      00016780
016800*                                                                 00016800
016900 COPY RNTREC REPLACING ==:TAG:== BY ==WS-RNT==.                   00016900
017000*                                                                 00017000
017100 COPY CLTREC REPLACING ==:TAG:== BY ==WS-CLM==.                   00017100
017200*                                                                 00017200
017300 COPY MOVREC REPLACING ==:TAG:== BY ==WS-MVM==.                   00017300
017400*                                                                 00017400
017500*        *******************                                     00017500
017600*        IN-MEMORY CLIENT AND MOVIE TABLES -- LOADED ONCE AT      00017600
017700*        STARTUP, READ-ONLY, USED TO VALIDATE AND ENRICH RENTAL  00017700
017800*        ADD TRANSACTIONS AND THE RENT-HISTORY REPORTS WITHOUT   00017800
017900*        A SECOND PASS OF THE CLIENTS/MOVIES MASTERS - CCMS-021  00017900
018000*        *******************                                    00018000
018100 01  CLIENT-TABLE-AREA.                                           00018100
018200     05  CLIENT-TAB-COUNT      PIC S9(4)  COMP  VALUE +0.         00018200
018300     05  CLIENT-TAB OCCURS 500 TIMES                              00018300
018400                   ASCENDING KEY IS CT-CLIENT-ID                  00018400
018500                   INDEXED BY CT-IDX.                             00018500
018600         10  CT-CLIENT-ID      PIC 9(10).                         00018600
018700         10  CT-FIRST-NAME     PIC X(20).                         00018700
018800         10  CT-LAST-NAME      PIC X(20).                         00018800
018900*                                                                 00018900
019000 01  MOVIE-TABLE-AREA.                                            00019000
019100     05  MOVIE-TAB-COUNT       PIC S9(4)  COMP  VALUE +0.         00019100
019200     05  MOVIE-TAB OCCURS 500 TIMES                               00019200
019300                   ASCENDING KEY IS MT-MOVIE-ID                   00019300
019400                   INDEXED BY MT-IDX.                             00019400
019500         10  MT-MOVIE-ID       PIC 9(10).                         00019500
019600         10  MT-TITLE          PIC X(30).                         00019600
019700         10  MT-GENRE          PIC X(10).                         00019700
019800         10  MT-AGE-RESTRICTION PIC X(05).                        00019800
019900         10  MT-RENTAL-PRICE   PIC 9(5)V99 COMP-3.                00019900
020000*                                                                 00020000
020100*        *******************                                     00020100
020200*        IN-MEMORY RENTAL TABLE -- LOADED ONCE AT STARTUP FROM    00020200
020300*        THE RENTAL MASTER, THEN THE MASTER IS CLOSED AND         00020300
020400*        RE-OPENED SO THE BALANCED-LINE ADD PASS STARTS FRESH -   00020400
020500*        USED FOR GET-BY-ID, BOTH RANKING REPORTS AND BOTH        00020500
020600*        RENT-HISTORY REPORTS - CCMS-041                          00020600
020700*        *******************                                     00020700
020800 01  RENTAL-TABLE-AREA.                                           00020800
020900     05  RENTAL-TAB-COUNT      PIC S9(4)  COMP  VALUE +0.         00020900
021000     05  RENTAL-TAB OCCURS 1500 TIMES                             00021000
021100                   ASCENDING KEY IS RT-RENTAL-ID                  00021100
021200                   INDEXED BY RT-IDX.                             00021200
021300         10  RT-RENTAL-ID      PIC 9(10).                         00021300
021400         10  RT-CLIENT-ID      PIC 9(10).                         00021400
021500         10  RT-MOVIE-ID       PIC 9(10).                         00021500
021600         10  RT-RENTAL-CHARGE  PIC 9(5)V99 COMP-3.                00021600
021700         10  RT-RENTAL-DATE    PIC X(19).                         00021700
021800         10  RT-DUE-DATE       PIC X(19).                         00021800
021900*                                                                 00021900
022000*        *******************                                     00022000
022100*        MOVIE AND CLIENT RANKING TABLES - BUSINESS RULES 5/6 -   00022100
022200*        BUILT FROM RENTAL-TAB, SORTED DESCENDING BY COUNTER,     00022200
022300*        STABLE ON TIES - CCMS-041                                00022300
022400*        *******************                                     00022400
022500 01  MOVIE-RANK-TABLE-AREA.                                       00022500
022600     05  MOVIE-RANK-COUNT      PIC S9(4)  COMP  VALUE +0.         00022600
022700     05  MOVIE-RANK-TAB OCCURS 500 TIMES INDEXED BY MR-IDX.       00022700
022800         10  MR-MOVIE-ID       PIC 9(10).                         00022800
022900         10  MR-TITLE          PIC X(30).                         00022900
023000         10  MR-COUNTER        PIC S9(5) COMP-3  VALUE +0.        00023000
023100 01  WS-MOVIE-RANK-SWAP        PIC X(43).                         00023100
023200*                                                                 00023200
023300 01  CLIENT-RANK-TABLE-AREA.                                      00023300
023400     05  CLIENT-RANK-COUNT     PIC S9(4)  COMP  VALUE +0.         00023400
023500     05  CLIENT-RANK-TAB OCCURS 500 TIMES INDEXED BY CR-IDX.      00023500
023600         10  CR-CLIENT-ID      PIC 9(10).                         00023600
023700         10  CR-FIRST-NAME     PIC X(20).                         00023700
023800         10  CR-LAST-NAME      PIC X(20).                         00023800
023900         10  CR-COUNTER        PIC S9(5) COMP-3  VALUE +0.        00023900
024000 01  WS-CLIENT-RANK-SWAP       PIC X(53).                         00024000
024100*                                                                 00024100
024200*        *******************                                     00024200
024300*            report lines                                        00024300
024400*        *******************                                     00024400
024500 01  ERR-MSG-BAD-TRAN.                                            00024500
024600     05  FILLER PIC X(31)                                         00024600
024700                  VALUE 'ERROR PROCESSING TRANSACTION. '.         00024700
024800     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.      00024800
024900     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.      00024900
025000 01  RPT-HEADER1.                                                 00025000
025100     05  FILLER                     PIC X(40)                     00025100
025200               VALUE 'RENTAL FILE UPDATE REPORT         DATE: '.  00025200
025300     05  RPT-MM                     PIC 99.                       00025300
025400     05  FILLER                     PIC X     VALUE '/'.          00025400
025500     05  RPT-DD                     PIC 99.                       00025500
025600     05  FILLER                     PIC X     VALUE '/'.          00025600
025700     05  RPT-YY                     PIC 99.                       00025700
025800     05  FILLER                     PIC X(20)                     00025800
025900                    VALUE ' (mm/dd/yy)   TIME: '.                 00025900
026000     05  RPT-HH                     PIC 99.                       00026000
026100     05  FILLER                     PIC X     VALUE ':'.          00026100
026200     05  RPT-MIN                    PIC 99.                       00026200
026300     05  FILLER                     PIC X     VALUE ':'.          00026300
026400     05  RPT-SS                     PIC 99.                       00026400
026500     05  FILLER                     PIC X(55) VALUE SPACES.       00026500
026600 01  RPT-TRAN-DETAIL1.                                            00026600
026700     05  RPT-TRAN-MSG1      PIC X(31)                             00026700
026800                  VALUE '       TRANSACTION PROCESSED: '.         00026800
026900     05  RPT-TRAN-RECORD            PIC X(80)  VALUE SPACES.      00026900
027000     05  FILLER                     PIC X(21)  VALUE SPACES.      00027000
027100 01  RPT-STATS-HDR1.                                              00027100
027200     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.     00027200
027300     05  FILLER PIC X(106) VALUE SPACES.                          00027300
027400 01  RPT-STATS-DETAIL.                                            00027400
027500     05  RPT-TRAN            PIC X(10).                           00027500
027600     05  FILLER              PIC X(4)     VALUE SPACES.           00027600
027700     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                     00027700
027800     05  FILLER              PIC X(3)     VALUE SPACES.           00027800
027900     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                     00027900
028000     05  FILLER              PIC X(3)     VALUE SPACES.           00028000
028100     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                     00028100
028200     05  FILLER              PIC X(79)   VALUE SPACES.            00028200
028300 01  RPT-GET-HDR.                                                 00028300
028400     05  FILLER              PIC X(9)  VALUE 'RENTAL #'.          00028400
028500     05  RPT-GET-ID          PIC Z(9)9.                           00028500
028600     05  FILLER              PIC X(23) VALUE ' NOT ON FILE'.       00028600
028700     05  FILLER              PIC X(90) VALUE SPACES.              00028700
028800 01  RPT-GET-DETAIL.                                              00028800
028900     05  FILLER              PIC X(11) VALUE 'RENTAL ID: '.       00028900
029000     05  RPT-GET-RID         PIC Z(9)9.                           00029000
029100     05  FILLER              PIC X(2)  VALUE SPACES.              00029100
029200     05  FILLER              PIC X(11) VALUE 'CLIENT ID: '.       00029200
029300     05  RPT-GET-CID         PIC Z(9)9.                           00029300
029400     05  FILLER              PIC X(2)  VALUE SPACES.              00029400
029500     05  FILLER              PIC X(10) VALUE 'MOVIE ID: '.        00029500
029600     05  RPT-GET-MID         PIC Z(9)9.                           00029600
029700     05  FILLER              PIC X(2)  VALUE SPACES.              00029700
029800     05  RPT-GET-CHG         PIC ZZ,ZZ9.99.                       00029800
029900     05  FILLER              PIC X(2)  VALUE SPACES.              00029900
030000     05  RPT-GET-RDATE       PIC X(19) VALUE SPACES.               00030000
030100     05  FILLER              PIC X(2)  VALUE SPACES.              00030100
030200     05  RPT-GET-DDATE       PIC X(19) VALUE SPACES.               00030200
030300     05  FILLER              PIC X(10) VALUE SPACES.              00030300
030400 01  RPT-RANK-HDR.                                                00030400
030500     05  RPT-RANK-TITLE1     PIC X(40)  VALUE SPACES.             00030500
030600     05  FILLER              PIC X(92) VALUE SPACES.              00030600
030700 01  RPT-MOVIE-RANK-COLHDR.                                       00030700
030800     05  FILLER PIC X(12) VALUE 'MOVIE ID    '.                   00030800
030900     05  FILLER PIC X(32) VALUE 'TITLE                           '.030900
031000     05  FILLER PIC X(14) VALUE 'TIMES RENTED  '.                 00031000
031100     05  FILLER PIC X(74) VALUE SPACES.                           00031100
031200 01  RPT-MOVIE-RANK-DETAIL.                                       00031200
031300     05  RPT-MR-ID           PIC Z(9)9.                           00031300
031400     05  FILLER              PIC X(2)   VALUE SPACES.             00031400
031500     05  RPT-MR-TITLE        PIC X(30).                           00031500
031600     05  FILLER              PIC X(2)   VALUE SPACES.             00031600
031700     05  RPT-MR-COUNT        PIC Z(4)9.                           00031700
031800     05  FILLER              PIC X(83)  VALUE SPACES.             00031800
031900 01  RPT-CLIENT-RANK-COLHDR.                                      00031900
032000     05  FILLER PIC X(12) VALUE 'CLIENT ID   '.                   00032000
032100     05  FILLER PIC X(42) VALUE 'NAME                                      '. 00032100
032200     05  FILLER PIC X(14) VALUE 'TIMES RENTED  '.                 00032200
032300     05  FILLER PIC X(64) VALUE SPACES.                           00032300
032400 01  RPT-CLIENT-RANK-DETAIL.                                      00032400
032500     05  RPT-CR-ID           PIC Z(9)9.                           00032500
032600     05  FILLER              PIC X(2)   VALUE SPACES.             00032600
032700     05  RPT-CR-FN           PIC X(20).                           00032700
032800     05  RPT-CR-LN           PIC X(20).                           00032800
032900     05  FILLER              PIC X(2)   VALUE SPACES.             00032900
033000     05  RPT-CR-COUNT        PIC Z(4)9.                           00033000
033100     05  FILLER              PIC X(63)  VALUE SPACES.             00033100
033200 01  RPT-HIST-HDR.                                                00033200
033300     05  RPT-HIST-LIT        PIC X(20)  VALUE SPACES.             00033300
033400     05  FILLER              PIC X(2)   VALUE SPACES.             00033400
033500     05  RPT-HIST-ID         PIC Z(9)9.                           00033500
033600     05  FILLER              PIC X(14)  VALUE ' RENT REPORT'.     00033600
033700     05  FILLER              PIC X(84)  VALUE SPACES.             00033700
033800 01  RPT-HIST-STARS.                                              00033800
033900     05  FILLER              PIC X(50)  VALUE ALL '*'.            00033900
034000     05  FILLER              PIC X(82)  VALUE SPACES.             00034000
034100 01  RPT-HIST-NOT-FOUND.                                          00034100
034200     05  RPT-HNF-LIT         PIC X(30)  VALUE SPACES.             00034200
034300     05  FILLER              PIC X(102) VALUE SPACES.             00034300
034400 01  RPT-HIST-DETAIL.                                             00034400
034500     05  RPT-HD-NAME         PIC X(40)  VALUE SPACES.             00034500
034600     05  RPT-HD-DATE         PIC X(19)  VALUE SPACES.             00034600
034700     05  FILLER              PIC X(2)   VALUE SPACES.             00034700
034800     05  RPT-HD-CHG          PIC ZZ,ZZ9.99.                       00034800
034900     05  FILLER              PIC X(63)  VALUE SPACES.             00034900
035000 01  RPT-HIST-TOTALS.                                             00035000
035100     05  FILLER              PIC X(15)  VALUE 'RENT COUNT:    '.  00035100
035200     05  RPT-HT-COUNT        PIC Z(4)9.                           00035200
035300     05  FILLER              PIC X(4)   VALUE SPACES.             00035300
035400     05  FILLER              PIC X(15)  VALUE 'TOTAL CHARGES: '.  00035400
035500     05  RPT-HT-TOTAL        PIC Z(5)9.99.                        00035500
035600     05  FILLER              PIC X(87)  VALUE SPACES.             00035600
035610*                                                            CL*0600035610
035620 01  RPT-DEL-DETAIL.                                          CL*0600035620
035630     05  FILLER              PIC X(15) VALUE 'DELETED RENTAL'.CL*0600035630
035640     05  RPT-DEL-RID         PIC Z(9)9.                       CL*0600035640
035650     05  FILLER              PIC X(2)   VALUE SPACES.         CL*0600035650
035660     05  RPT-DEL-CID         PIC Z(9)9.                       CL*0600035660
035670     05  FILLER              PIC X(2)   VALUE SPACES.         CL*0600035670
035680     05  RPT-DEL-MID         PIC Z(9)9.                       CL*0600035680
035690     05  FILLER              PIC X(2)   VALUE SPACES.         CL*0600035690
035700     05  RPT-DEL-CHG         PIC ZZ,ZZ9.99.                   CL*0600035700
035710     05  FILLER              PIC X(2)   VALUE SPACES.         CL*0600035710
035720     05  RPT-DEL-RDATE       PIC X(19) VALUE SPACES.          CL*0600035720
035730     05  FILLER              PIC X(2)   VALUE SPACES.         CL*0600035730
035740     05  RPT-DEL-DDATE       PIC X(19) VALUE SPACES.          CL*0600035740
035750     05  FILLER              PIC X(15) VALUE SPACES.          CL*0600035750
035760*                                                            CL*0600035760
035770 01  RPT-GETALL-HDR.                                          CL*0600035770
035780     05  FILLER              PIC X(21)                        CL*0600035780
035790                 VALUE 'ALL RENTALS ON FILE:'.                 CL*0600035790
035800     05  FILLER              PIC X(111) VALUE SPACES.          CL*0600035800
035810 01  RPT-GETALL-TOTAL.                                         CL*0600035810
035820     05  FILLER              PIC X(23)                        CL*0600035820
035830                 VALUE 'TOTAL RENTALS LISTED: '.               CL*0600035830
035840     05  RPT-GETALL-CNT      PIC ZZZ9.                          CL*0600035840
035850     05  FILLER              PIC X(105) VALUE SPACES.          CL*0600035850
035860*                                                                 00035860
035870****************************************************************  00035870
035900 PROCEDURE DIVISION.                                              00035900
036000****************************************************************  00036000
036100                                                                  00036100
036200 000-MAIN.                                                        00036200
036300     ACCEPT CURRENT-DATE FROM DATE.                               00036300
036400     ACCEPT CURRENT-TIME FROM TIME.                               00036400
036500     DISPLAY 'RNTUPDT STARTED DATE = ' CURRENT-MONTH '/'          00036500
036600            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.          00036600
036700     DISPLAY '             TIME = ' CURRENT-HOUR ':'              00036700
036800            CURRENT-MINUTE ':' CURRENT-SECOND.                    00036800
036900                                                                  00036900
037000     PERFORM 700-OPEN-FILES.                                      00037000
037100     PERFORM 703-LOAD-CLIENT-TABLE.                               00037100
037200     PERFORM 704-LOAD-MOVIE-TABLE.                                00037200
037300     PERFORM 705-LOAD-RENTAL-TABLE.                               00037300
037400     PERFORM 800-INIT-REPORT.                                     00037400
037500                                                                  00037500
037600     PERFORM 730-READ-RENTAL-FILE.                                00037600
037700     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00037700
037800             UNTIL WS-TRAN-EOF = 'Y'.                             00037800
037900                                                                  00037900
038000     PERFORM 850-REPORT-TRAN-STATS.                               00038000
038100     PERFORM 790-CLOSE-FILES.                                     00038100
038200                                                                  00038200
038300     GOBACK.                                                      00038300
038400                                                                  00038400
038500****************************************************************  00038500
038600* 703/704 LOAD THE CLIENTS AND MOVIES MASTERS INTO MEMORY, READ-  00038600
038700* ONLY, FOR RENTAL-ADD VALIDATION AND RENT-HISTORY ENRICHMENT -   00038700
038800* CCMS-021.  NEITHER FILE IS TOUCHED AGAIN AFTER THE LOAD.        00038800
038900****************************************************************  00038900
039000 703-LOAD-CLIENT-TABLE.                                           00039000
039100     PERFORM 706-LOAD-ONE-CLIENT THRU 706-EXIT                    00039100
039200             UNTIL WS-CLM-FILE-EOF = 'Y'.                         00039200
039300     CLOSE CLIENT-MASTER-IN.                                      00039300
039400                                                                  00039400
039500 706-LOAD-ONE-CLIENT.                                             00039500
039600     READ CLIENT-MASTER-IN INTO WS-CLM-REC                        00039600
039700         AT END GO TO 706-EOF.                                    00039700
039800     ADD +1 TO CLIENT-TAB-COUNT.                                  00039800
039900     SET CT-IDX TO CLIENT-TAB-COUNT.                              00039900
040000     MOVE WS-CLM-CLIENT-ID  TO CT-CLIENT-ID (CT-IDX).             00040000
040100     MOVE WS-CLM-FIRST-NAME TO CT-FIRST-NAME (CT-IDX).            00040100
040200     MOVE WS-CLM-LAST-NAME  TO CT-LAST-NAME (CT-IDX).             00040200
040300     GO TO 706-EXIT.                                              00040300
040400 706-EOF.                                                         00040400
040500     MOVE 'Y' TO WS-CLM-FILE-EOF.                                 00040500
040600 706-EXIT.                                                        00040600
040700     EXIT.                                                        00040700
040800                                                                  00040800
040900 704-LOAD-MOVIE-TABLE.                                            00040900
041000     PERFORM 708-LOAD-ONE-MOVIE THRU 708-EXIT                     00041000
041100             UNTIL WS-MVM-FILE-EOF = 'Y'.                         00041100
041200     CLOSE MOVIE-MASTER-IN.                                       00041200
041300                                                                  00041300
041400 708-LOAD-ONE-MOVIE.                                              00041400
041500     READ MOVIE-MASTER-IN INTO WS-MVM-REC                         00041500
041600         AT END GO TO 708-EOF.                                    00041600
041700     ADD +1 TO MOVIE-TAB-COUNT.                                   00041700
041800     SET MT-IDX TO MOVIE-TAB-COUNT.                               00041800
041900     MOVE WS-MVM-MOVIE-ID       TO MT-MOVIE-ID (MT-IDX).          00041900
042000     MOVE WS-MVM-TITLE          TO MT-TITLE (MT-IDX).             00042000
042100     MOVE WS-MVM-GENRE          TO MT-GENRE (MT-IDX).             00042100
042200     MOVE WS-MVM-AGE-RESTRICTION TO MT-AGE-RESTRICTION (MT-IDX).  00042200
042300     MOVE WS-MVM-RENTAL-PRICE   TO MT-RENTAL-PRICE (MT-IDX).      00042300
042400     GO TO 708-EXIT.                                              00042400
042500 708-EOF.                                                         00042500
042600     MOVE 'Y' TO WS-MVM-FILE-EOF.                                 00042600
042700 708-EXIT.                                                        00042700
042800     EXIT.                                                        00042800
042900                                                                  00042900
043000****************************************************************  00043000
043100* 705-LOAD-RENTAL-TABLE READS THE MASTER FILE TO END OF FILE      00043100
043200* INTO RENTAL-TABLE, THEN CLOSES AND RE-OPENS IT SO 100-PROCESS-  00043200
043300* TRANSACTIONS CAN BEGIN ITS BALANCED-LINE PASS AT THE FIRST      00043300
043400* RECORD - CCMS-041.                                              00043400
043500****************************************************************  00043500
043600 705-LOAD-RENTAL-TABLE.                                           00043600
043700     PERFORM 707-LOAD-ONE-RENTAL THRU 707-EXIT                    00043700
043800             UNTIL WS-RNT-FILE-EOF = 'Y'.                         00043800
043900     CLOSE RENTAL-MASTER-IN.                                      00043900
044000     MOVE 'N' TO WS-RNT-FILE-EOF.                                 00044000
044100     OPEN INPUT RENTAL-MASTER-IN.                                 00044100
044200                                                                  00044200
044300 707-LOAD-ONE-RENTAL.                                             00044300
044400     READ RENTAL-MASTER-IN INTO WS-RNT-REC                        00044400
044500         AT END GO TO 707-EOF.                                    00044500
044600     ADD +1 TO RENTAL-TAB-COUNT.                                  00044600
044700     SET RT-IDX TO RENTAL-TAB-COUNT.                              00044700
044800     MOVE WS-RNT-RENTAL-ID     TO RT-RENTAL-ID (RT-IDX).          00044800
044900     MOVE WS-RNT-CLIENT-ID     TO RT-CLIENT-ID (RT-IDX).          00044900
045000     MOVE WS-RNT-MOVIE-ID      TO RT-MOVIE-ID (RT-IDX).           00045000
045100     MOVE WS-RNT-RENTAL-CHARGE TO RT-RENTAL-CHARGE (RT-IDX).      00045100
045200     MOVE WS-RNT-RENTAL-DATE   TO RT-RENTAL-DATE (RT-IDX).        00045200
045300     MOVE WS-RNT-DUE-DATE      TO RT-DUE-DATE (RT-IDX).           00045300
045400     GO TO 707-EXIT.                                              00045400
045500 707-EOF.                                                         00045500
045600     MOVE 'Y' TO WS-RNT-FILE-EOF.                                 00045600
045700 707-EXIT.                                                        00045700
045800     EXIT.                                                        00045800
045900                                                                  00045900
046000 100-PROCESS-TRANSACTIONS.                                        00046000
046100     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    00046100
046200                                                                  00046200
046300     IF WS-TRAN-EOF = 'Y'                                         00046300
046400         GO TO 100-EXIT                                           00046400
046500     END-IF.                                                      00046500
046600                                                                  00046600
046700     ADD +1 TO NUM-TRAN-RECS.                                     00046700
046800     MOVE 'Y' TO WS-TRAN-OK.                                      00046800
046900                                                                  00046900
047000     IF TRN-TRAN-RENTAL-ID < WS-PREV-TRAN-KEY                     00047000
047100         MOVE 'TRANSACTION OUT OF SEQUENCE  ' TO ERR-MSG-DATA1    00047100
047200         MOVE SPACES TO ERR-MSG-DATA2                             00047200
047300         PERFORM 299-REPORT-BAD-TRAN                              00047300
047400     ELSE                                                         00047400
047500       EVALUATE TRUE                                              00047500
047510          WHEN TRN-FN-UPDATE                                 CL*0600047510
047520              PERFORM 200-PROCESS-UPDATE-TRAN                 CL*0600047520
047600          WHEN TRN-FN-ADD                                         00047600
047700              PERFORM 210-PROCESS-ADD-TRAN                        00047700
047710          WHEN TRN-FN-DELETE                                 CL*0600047710
047720              PERFORM 220-PROCESS-DELETE-TRAN                 CL*0600047720
047800          WHEN TRN-FN-GET                                         00047800
047900              PERFORM 500-GET-RENTAL-REPORT                       00047900
047910          WHEN TRN-FN-GETALL                                 CL*0600047910
047920              PERFORM 630-GETALL-REPORT                       CL*0600047920
048000          WHEN TRN-FN-MOVIE-RANK                                  00048000
048100              PERFORM 610-MOVIE-RANK-REPORT                       00048100
048200          WHEN TRN-FN-CLIENT-RANK                                 00048200
048300              PERFORM 620-CLIENT-RANK-REPORT                      00048300
048400          WHEN TRN-FN-CLIENT-RENTS                                00048400
048500              PERFORM 640-CLIENT-RENT-REPORT                      00048500
048600          WHEN TRN-FN-MOVIE-RENTS                                 00048600
048700              PERFORM 650-MOVIE-RENT-REPORT                       00048700
048800          WHEN OTHER                                              00048800
048900              MOVE 'INVALID TRAN FUNCTION:      ' TO ERR-MSG-DATA100048900
049000              MOVE TRN-TRAN-FUNCTION TO ERR-MSG-DATA2              00049000
049100              PERFORM 299-REPORT-BAD-TRAN                         00049100
049200       END-EVALUATE                                               00049200
049300     END-IF.                                                      00049300
049400                                                                  00049400
049500     MOVE TRN-TRAN-RENTAL-ID TO WS-PREV-TRAN-KEY.                 00049500
049600     IF WS-TRAN-OK = 'Y'                                          00049600
049700         PERFORM 830-REPORT-TRAN-PROCESSED                        00049700
049800     END-IF.                                                      00049800
049900 100-EXIT.                                                        00049900
050000     EXIT.                                                        00050000
050100                                                                  00050100
050110****************************************************************  CL*0600050110
050120* 200-PROCESS-UPDATE-TRAN -- SAME SHAPE AS CLTUPDT/MOVUPDT'S   CL*0600050120
050130* OWN 200 PARAGRAPHS.  REUSES 211-VALIDATE-ADD-DATA SINCE THE  CL*0600050130
050140* CLIENT/MOVIE-ID PAIR IS VALIDATED THE SAME WAY FOR 'A' AND   CL*0600050140
050150* 'U' -- CCMS-119.                                             CL*0600050150
050160****************************************************************  CL*0600050160
050170 200-PROCESS-UPDATE-TRAN.                                      CL*0600050170
050180     ADD +1 TO NUM-UPDATE-REQUESTS.                            CL*0600050180
050190     PERFORM 720-POSITION-RENTAL-FILE.                         CL*0600050190
050200     IF RIN-RENTAL-ID NOT = TRN-TRAN-RENTAL-ID                 CL*0600050200
050210                        OR WS-RNT-FILE-EOF = 'Y'                CL*0600050210
050220         MOVE 'NO MATCHING RENTAL ID:      ' TO ERR-MSG-DATA1  CL*0600050220
050230         MOVE TRN-TRAN-RENTAL-ID TO ERR-MSG-DATA2               CL*0600050230
050240         PERFORM 299-REPORT-BAD-TRAN                            CL*0600050240
050250     ELSE                                                       CL*0600050250
050260         PERFORM 211-VALIDATE-ADD-DATA                          CL*0600050260
050270         IF WS-TRAN-OK = 'Y'                                    CL*0600050270
050280             MOVE RIN-REC              TO WS-RNT-REC            CL*0600050280
050290             MOVE TRN-ADD-CLIENT-ID    TO WS-RNT-CLIENT-ID      CL*0600050290
050292             MOVE TRN-ADD-MOVIE-ID     TO WS-RNT-MOVIE-ID       CL*0600050292
050294             MOVE MT-RENTAL-PRICE (WS-MOVIE-IDX)                CL*0600050294
050296                                 TO WS-RNT-RENTAL-CHARGE        CL*0600050296
050298             PERFORM 740-WRITE-RENTAL-OUT-FILE                  CL*0600050298
050300             PERFORM 730-READ-RENTAL-FILE                       CL*0600050300
050302             ADD +1 TO NUM-UPDATE-PROCESSED                     CL*0600050302
050304         END-IF                                                 CL*0600050304
050306     END-IF.                                                    CL*0600050306
050308                                                                CL*0600050308
050310****************************************************************  00050200
050320* 210-PROCESS-ADD-TRAN / 211-215/216 IMPLEMENT THE RENTAL         00050300
050400* CREATION RULE -- BUSINESS RULES 1 THROUGH 3.  CLIENT-ID AND     00050400
050500* MOVIE-ID ARE VALIDATED AGAINST THE IN-MEMORY TABLES, THE        00050500
050600* CHARGE IS COPIED FROM THE MOVIE MASTER RENTAL-PRICE, AND        00050600
050700* DUE-DATE IS COMPUTED AS RENTAL-DATE PLUS ONE CALENDAR DAY.      00050700
050800****************************************************************  00050800
050900 210-PROCESS-ADD-TRAN.                                            00050900
051000     ADD +1 TO NUM-ADD-REQUESTS.                                  00051000
051100     PERFORM 720-POSITION-RENTAL-FILE.                            00051100
051200     IF RIN-RENTAL-ID = TRN-TRAN-RENTAL-ID                        00051200
051300                     AND WS-RNT-FILE-EOF NOT = 'Y'                00051300
051400         MOVE 'DUPLICATE RENTAL ID:        ' TO ERR-MSG-DATA1     00051400
051500         MOVE TRN-TRAN-RENTAL-ID TO ERR-MSG-DATA2                 00051500
051600         PERFORM 299-REPORT-BAD-TRAN                              00051600
051700     ELSE                                                         00051700
051800         PERFORM 211-VALIDATE-ADD-DATA                            00051800
051900         IF WS-TRAN-OK = 'Y'                                      00051900
052000             MOVE SPACES TO WS-RNT-REC                            00052000
052100             MOVE TRN-TRAN-RENTAL-ID TO WS-RNT-RENTAL-ID          00052100
052200             MOVE TRN-ADD-CLIENT-ID  TO WS-RNT-CLIENT-ID          00052200
052300             MOVE TRN-ADD-MOVIE-ID   TO WS-RNT-MOVIE-ID           00052300
052400             MOVE MT-RENTAL-PRICE (WS-MOVIE-IDX)                  00052400
052500                                 TO WS-RNT-RENTAL-CHARGE          00052500
052600             PERFORM 215-DERIVE-RENTAL-DATES                      00052600
052700             PERFORM 740-WRITE-RENTAL-OUT-FILE                    00052700
052800             ADD +1 TO NUM-ADD-PROCESSED                          00052800
052900         END-IF                                                   00052900
053000     END-IF.                                                      00053000
053100                                                                  00053100
053200****************************************************************  00053200
053300* 211-VALIDATE-ADD-DATA -- BUSINESS RULE 1: THE CLIENT AND MOVIE  00053300
053400* MUST BOTH EXIST OR THE ADD IS REJECTED.                         00053400
053500****************************************************************  00053500
053600 211-VALIDATE-ADD-DATA.                                           00053600
053700     MOVE 'Y' TO WS-TRAN-OK.                                      00053700
053800     MOVE ZERO TO WS-CLIENT-IDX.                                  00053800
053900     SET CT-IDX TO 1.                                             00053900
054000     SEARCH ALL CLIENT-TAB                                        00054000
054100         AT END CONTINUE                                          00054100
054200         WHEN CT-CLIENT-ID (CT-IDX) = TRN-ADD-CLIENT-ID           00054200
054300             SET WS-CLIENT-IDX TO CT-IDX                          00054300
054400     END-SEARCH.                                                  00054400
054500     IF WS-CLIENT-IDX = ZERO                                      00054500
054600         MOVE 'NO SUCH CLIENT ID:           ' TO ERR-MSG-DATA1    00054600
054700         MOVE TRN-ADD-CLIENT-ID TO ERR-MSG-DATA2                  00054700
054800         PERFORM 299-REPORT-BAD-TRAN                              00054800
054900         MOVE 'N' TO WS-TRAN-OK                                   00054900
055000     END-IF.                                                      00055000
055100                                                                  00055100
055200     MOVE ZERO TO WS-MOVIE-IDX.                                   00055200
055300     SET MT-IDX TO 1.                                             00055300
055400     SEARCH ALL MOVIE-TAB                                         00055400
055500         AT END CONTINUE                                          00055500
055600         WHEN MT-MOVIE-ID (MT-IDX) = TRN-ADD-MOVIE-ID             00055600
055700             SET WS-MOVIE-IDX TO MT-IDX                          00055700
055800     END-SEARCH.                                                  00055800
055900     IF WS-MOVIE-IDX = ZERO                                       00055900
056000         MOVE 'NO SUCH MOVIE ID:            ' TO ERR-MSG-DATA1    00056000
056100         MOVE TRN-ADD-MOVIE-ID TO ERR-MSG-DATA2                   00056100
056200         PERFORM 299-REPORT-BAD-TRAN                              00056200
056300         MOVE 'N' TO WS-TRAN-OK                                   00056300
056400     END-IF.                                                      00056400
056500                                                                  00056500
056600****************************************************************  00056600
056700* 215-DERIVE-RENTAL-DATES / 216-ADD-ONE-DAY -- BUSINESS RULE 3:   00056700
056800* RENTAL-DATE IS STAMPED FROM THE SYSTEM CLOCK (WITH THE Y2K      00056800
056900* CENTURY WINDOW APPLIED TO THE 2-DIGIT SYSTEM YEAR - CCMS-073),  00056900
057000* AND DUE-DATE IS RENTAL-DATE PLUS EXACTLY ONE CALENDAR DAY, NO   00057000
057100* INTRINSIC FUNCTIONS USED.                                       00057100
057200****************************************************************  00057200
057300 215-DERIVE-RENTAL-DATES.                                         00057300
057400     MOVE CURRENT-YEAR TO WS-SYS-YY.                              00057400
057500     IF WS-SYS-YY < 50                                            00057500
057600         MOVE 20 TO WS-SYS-CENTURY                                00057600
057700     ELSE                                                         00057700
057800         MOVE 19 TO WS-SYS-CENTURY                                00057800
057900     END-IF.                                                      00057900
058000     COMPUTE WS-SYS-FULL-YEAR = (WS-SYS-CENTURY * 100) + WS-SYS-YY058000
058100                                                        .          00058100
058200                                                                  00058200
058300     MOVE WS-SYS-FULL-YEAR TO WS-RNT-RD-YYYY.                     00058300
058400     MOVE CURRENT-MONTH    TO WS-RNT-RD-MM.                       00058400
058500     MOVE CURRENT-DAY      TO WS-RNT-RD-DD.                       00058500
058600     MOVE CURRENT-HOUR     TO WS-RNT-RD-HH.                       00058600
058700     MOVE CURRENT-MINUTE   TO WS-RNT-RD-MN.                       00058700
058800     MOVE CURRENT-SECOND   TO WS-RNT-RD-SS.                       00058800
058900     MOVE '-' TO WS-RNT-RENTAL-DATE (5:1).                        00058900
059000     MOVE '-' TO WS-RNT-RENTAL-DATE (8:1).                        00059000
059100     MOVE ' ' TO WS-RNT-RENTAL-DATE (11:1).                CL*0700059100
059200     MOVE ':' TO WS-RNT-RENTAL-DATE (14:1).                CL*0700059200
059300     MOVE ':' TO WS-RNT-RENTAL-DATE (17:1).                CL*0700059300
059400                                                                  00059400
059500     MOVE WS-RNT-RENTAL-DATE TO WS-RNT-DUE-DATE.                  00059500
059600     ADD +1 TO WS-RNT-DD-DD.                                      00059600
059700     PERFORM 216-ADD-ONE-DAY.                                     00059700
059800                                                                  00059800
059900 216-ADD-ONE-DAY.                                                 00059900
060000     PERFORM 217-CHECK-LEAP-YEAR.                                 00060000
060100     IF WS-RNT-DD-DD > WS-DIM (WS-RNT-DD-MM)                      00060100
060200         MOVE 01 TO WS-RNT-DD-DD                                  00060200
060300         ADD +1 TO WS-RNT-DD-MM                                   00060300
060400         IF WS-RNT-DD-MM > 12                                     00060400
060500             MOVE 01 TO WS-RNT-DD-MM                              00060500
060600             ADD +1 TO WS-RNT-DD-YYYY                             00060600
060700         END-IF                                                   00060700
060800     END-IF.                                                      00060800
060900                                                                  00060900
061000 217-CHECK-LEAP-YEAR.                                             00061000
061100     MOVE 28 TO WS-DIM (2).                                       00061100
061200     DIVIDE WS-RNT-DD-YYYY BY 4   GIVING WS-LEAP-Q4                00061200
061210                                  REMAINDER WS-LEAP-R4.            00061210
061220     DIVIDE WS-RNT-DD-YYYY BY 100 GIVING WS-LEAP-Q100              00061220
061230                                  REMAINDER WS-LEAP-R100.          00061230
061240     DIVIDE WS-RNT-DD-YYYY BY 400 GIVING WS-LEAP-Q400              00061240
061250                                  REMAINDER WS-LEAP-R400.          00061250
061300     IF (WS-LEAP-R4 = 0 AND WS-LEAP-R100 NOT = 0)                 00061300
061400          OR WS-LEAP-R400 = 0                                     00061400
061500         MOVE 29 TO WS-DIM (2)                                    00061500
061600     END-IF.                                                      00061600
061610*                                                            CL*0600061610
061620* 04/11/07 -- MOVUPDT/CLTUPDT PRINT THE MASTER RECORD BEING  CL*0600061620
061630* DROPPED (RPT-DEL-DETAIL) BEFORE 730 READS PAST IT; RENTAL  CL*0600061630
061640* DELETE NOW DOES THE SAME - CCMS-119.                       CL*0600061640
061650 220-PROCESS-DELETE-TRAN.                                    CL*0600061650
061660     ADD +1 TO NUM-DELETE-REQUESTS.                          CL*0600061660
061670     PERFORM 720-POSITION-RENTAL-FILE.                       CL*0600061670
061680     IF RIN-RENTAL-ID NOT = TRN-TRAN-RENTAL-ID               CL*0600061680
061690                        OR WS-RNT-FILE-EOF = 'Y'              CL*0600061690
061700         MOVE 'RENTAL NOT FOUND:        ' TO ERR-MSG-DATA1  CL*0600061700
061710         MOVE TRN-TRAN-RENTAL-ID TO ERR-MSG-DATA2             CL*0600061710
061720         PERFORM 299-REPORT-BAD-TRAN                          CL*0600061720
061730     ELSE                                                     CL*0600061730
061740         MOVE RIN-RENTAL-ID         TO RPT-DEL-RID           CL*0600061740
061750         MOVE RIN-CLIENT-ID         TO RPT-DEL-CID           CL*0600061750
061760         MOVE RIN-MOVIE-ID          TO RPT-DEL-MID           CL*0600061760
061770         MOVE RIN-RENTAL-CHARGE     TO RPT-DEL-CHG           CL*0600061770
061780         MOVE RIN-RENTAL-DATE       TO RPT-DEL-RDATE         CL*0600061780
061790         MOVE RIN-DUE-DATE          TO RPT-DEL-DDATE         CL*0600061790
061800         WRITE REPORT-RECORD FROM RPT-DEL-DETAIL AFTER 2     CL*0600061800
061810         ADD +1 TO NUM-DELETE-PROCESSED                      CL*0600061810
061820         PERFORM 730-READ-RENTAL-FILE                        CL*0600061820
061830     END-IF.                                                 CL*0600061830
061840                                                             CL*0600061840
061850****************************************************************  00061800
061900* 500-GET-RENTAL-REPORT / 510 / 520 -- BUSINESS RULES 1 AND 10:   00061900
062000* MISSING-ID REJECTION AND NOT-FOUND REPORTING AGAINST THE        00062000
062100* IN-MEMORY RENTAL-TABLE.                                         00062100
062200****************************************************************  00062200
062300 500-GET-RENTAL-REPORT.                                           00062300
062400     PERFORM 510-VALIDATE-ID-PRESENT.                             00062400
062500     IF WS-TRAN-OK = 'Y'                                          00062500
062600         SET RT-IDX TO 1                                          00062600
062700         SEARCH ALL RENTAL-TAB                                    00062700
062800             AT END PERFORM 520-RENTAL-NOT-FOUND                  00062800
062900             WHEN RT-RENTAL-ID (RT-IDX) = TRN-TRAN-RENTAL-ID       00062900
063000                 MOVE RT-RENTAL-ID (RT-IDX)     TO RPT-GET-RID     00063000
063100                 MOVE RT-CLIENT-ID (RT-IDX)     TO RPT-GET-CID     00063100
063200                 MOVE RT-MOVIE-ID (RT-IDX)      TO RPT-GET-MID     00063200
063300                 MOVE RT-RENTAL-CHARGE (RT-IDX) TO RPT-GET-CHG     00063300
063400                 MOVE RT-RENTAL-DATE (RT-IDX)   TO RPT-GET-RDATE   00063400
063500                 MOVE RT-DUE-DATE (RT-IDX)      TO RPT-GET-DDATE   00063500
063600                 WRITE REPORT-RECORD FROM RPT-GET-DETAIL AFTER 2   00063600
063700         END-SEARCH                                               00063700
063800     END-IF.                                                      00063800
063900                                                                  00063900
064000 510-VALIDATE-ID-PRESENT.                                         00064000
064100     MOVE 'Y' TO WS-TRAN-OK.                                      00064100
064200     IF TRN-TRAN-RENTAL-ID = ZEROES                               00064200
064300         MOVE 'ID MUST NOT BE NULL         ' TO ERR-MSG-DATA1     00064300
064400         MOVE SPACES TO ERR-MSG-DATA2                             00064400
064500         PERFORM 299-REPORT-BAD-TRAN                              00064500
064600     END-IF.                                                      00064600
064700                                                                  00064700
064800 520-RENTAL-NOT-FOUND.                                            00064800
064900     MOVE TRN-TRAN-RENTAL-ID TO RPT-GET-ID.                       00064900
065000     WRITE REPORT-RECORD FROM RPT-GET-HDR AFTER 2.                00065000
065100     MOVE 'N' TO WS-TRAN-OK.                                      00065100
065200     ADD +1 TO NUM-TRAN-ERRORS.                                   00065200
065300                                                                  00065300
065400 511-VALIDATE-RPT-KEY-PRESENT.                                    00065400
065500     MOVE 'Y' TO WS-TRAN-OK.                                      00065500
065600     IF TRN-RPT-KEY-ID = ZEROES                                   00065600
065700         MOVE 'ID MUST NOT BE NULL         ' TO ERR-MSG-DATA1     00065700
065800         MOVE SPACES TO ERR-MSG-DATA2                             00065800
065900         PERFORM 299-REPORT-BAD-TRAN                              00065900
066000     END-IF.                                                      00066000
066100                                                                  00066100
066200****************************************************************  00066200
066300* 610-MOVIE-RANK-REPORT / 611-613 -- BUSINESS RULES 5 AND 6:      00066300
066400* TALLY RENTALS PER DISTINCT MOVIE-ID, THEN SORT DESCENDING BY    00066400
066500* THE COUNTER, TIES KEEPING INSERTION ORDER.                      00066500
066600****************************************************************  00066600
066700 610-MOVIE-RANK-REPORT.                                           00066700
066800     MOVE +0 TO MOVIE-RANK-COUNT.                                 00066800
066900     PERFORM 611-TALLY-ONE-MOVIE-RENTAL                           00066900
067000             VARYING J FROM 1 BY 1                                00067000
067100             UNTIL J > RENTAL-TAB-COUNT.                          00067100
067200     PERFORM 615-RANK-MOVIES-DESCENDING THRU 615-EXIT.            00067200
067300     MOVE 'MOVIES BY RENT COUNT' TO RPT-RANK-TITLE1.              00067300
067400     WRITE REPORT-RECORD FROM RPT-RANK-HDR AFTER PAGE.            00067400
067500     WRITE REPORT-RECORD FROM RPT-MOVIE-RANK-COLHDR AFTER 2.      00067500
067600     PERFORM 618-PRINT-ONE-MOVIE-RANK                             00067600
067700             VARYING J FROM 1 BY 1                                00067700
067800             UNTIL J > MOVIE-RANK-COUNT.                          00067800
067900                                                                  00067900
068000 611-TALLY-ONE-MOVIE-RENTAL.                                      00068000
068100     MOVE ZERO TO WS-FOUND-IDX.                                   00068100
068200     PERFORM 612-CHECK-ONE-MOVIE-RANK                             00068200
068300             VARYING K FROM 1 BY 1                                00068300
068400             UNTIL K > MOVIE-RANK-COUNT.                          00068400
068500     IF WS-FOUND-IDX = ZERO                                       00068500
068600         ADD +1 TO MOVIE-RANK-COUNT                               00068600
068700         MOVE MOVIE-RANK-COUNT TO WS-FOUND-IDX                    00068700
068800         MOVE RT-MOVIE-ID (J) TO MR-MOVIE-ID (WS-FOUND-IDX)       00068800
068900         PERFORM 613-LOOKUP-MOVIE-TITLE                           00068900
069000     END-IF.                                                      00069000
069100     ADD +1 TO MR-COUNTER (WS-FOUND-IDX).                         00069100
069200                                                                  00069200
069300 612-CHECK-ONE-MOVIE-RANK.                                        00069300
069400     IF MR-MOVIE-ID (K) = RT-MOVIE-ID (J)                         00069400
069500         MOVE K TO WS-FOUND-IDX                                   00069500
069600     END-IF.                                                      00069600
069700                                                                  00069700
069800 613-LOOKUP-MOVIE-TITLE.                                          00069800
069900     SET MT-IDX TO 1.                                             00069900
070000     SEARCH ALL MOVIE-TAB                                         00070000
070100         AT END MOVE SPACES TO MR-TITLE (WS-FOUND-IDX)            00070100
070200         WHEN MT-MOVIE-ID (MT-IDX) = RT-MOVIE-ID (J)              00070200
070300             MOVE MT-TITLE (MT-IDX) TO MR-TITLE (WS-FOUND-IDX)    00070300
070400     END-SEARCH.                                                  00070400
070500                                                                  00070500
070600 615-RANK-MOVIES-DESCENDING.                                      00070600
070700     MOVE 'Y' TO WS-SWAPPED.                                      00070700
070800     PERFORM 616-MOVIE-BUBBLE-PASS THRU 616-EXIT                  00070800
070900             UNTIL WS-SWAPPED = 'N'.                              00070900
071000     GO TO 615-EXIT.                                              00071000
071100 616-MOVIE-BUBBLE-PASS.                                           00071100
071200     MOVE 'N' TO WS-SWAPPED.                                      00071200
071300     PERFORM 617-COMPARE-ADJACENT-MOVIES                          00071300
071400             VARYING J FROM 1 BY 1                                00071400
071500             UNTIL J > (MOVIE-RANK-COUNT - 1).                    00071500
071600 616-EXIT.                                                        00071600
071700     EXIT.                                                        00071700
071800 617-COMPARE-ADJACENT-MOVIES.                                     00071800
071900     IF MR-COUNTER (J) < MR-COUNTER (J + 1)                       00071900
072000         MOVE MOVIE-RANK-TAB (J)     TO WS-MOVIE-RANK-SWAP        00072000
072100         MOVE MOVIE-RANK-TAB (J + 1) TO MOVIE-RANK-TAB (J)        00072100
072200         MOVE WS-MOVIE-RANK-SWAP     TO MOVIE-RANK-TAB (J + 1)    00072200
072300         MOVE 'Y' TO WS-SWAPPED                                   00072300
072400     END-IF.                                                      00072400
072500 615-EXIT.                                                        00072500
072600     EXIT.                                                        00072600
072700                                                                  00072700
072800 618-PRINT-ONE-MOVIE-RANK.                                        00072800
072900     MOVE MR-MOVIE-ID (J) TO RPT-MR-ID.                           00072900
073000     MOVE MR-TITLE (J)    TO RPT-MR-TITLE.                        00073000
073100     MOVE MR-COUNTER (J)  TO RPT-MR-COUNT.                        00073100
073200     WRITE REPORT-RECORD FROM RPT-MOVIE-RANK-DETAIL.              00073200
073300                                                                  00073300
073400****************************************************************  00073400
073500* 620-CLIENT-RANK-REPORT / 621-623 -- SYMMETRIC TO 610 ABOVE,     00073500
073600* KEYED ON CLIENT-ID INSTEAD OF MOVIE-ID.                         00073600
073700****************************************************************  00073700
073800 620-CLIENT-RANK-REPORT.                                          00073800
073900     MOVE +0 TO CLIENT-RANK-COUNT.                                00073900
074000     PERFORM 621-TALLY-ONE-CLIENT-RENTAL                          00074000
074100             VARYING J FROM 1 BY 1                                00074100
074200             UNTIL J > RENTAL-TAB-COUNT.                          00074200
074300     PERFORM 625-RANK-CLIENTS-DESCENDING THRU 625-EXIT.           00074300
074400     MOVE 'CLIENTS BY RENT COUNT' TO RPT-RANK-TITLE1.             00074400
074500     WRITE REPORT-RECORD FROM RPT-RANK-HDR AFTER PAGE.            00074500
074600     WRITE REPORT-RECORD FROM RPT-CLIENT-RANK-COLHDR AFTER 2.     00074600
074700     PERFORM 628-PRINT-ONE-CLIENT-RANK                            00074700
074800             VARYING J FROM 1 BY 1                                00074800
074900             UNTIL J > CLIENT-RANK-COUNT.                         00074900
075000                                                                  00075000
075100 621-TALLY-ONE-CLIENT-RENTAL.                                     00075100
075200     MOVE ZERO TO WS-FOUND-IDX.                                   00075200
075300     PERFORM 622-CHECK-ONE-CLIENT-RANK                            00075300
075400             VARYING K FROM 1 BY 1                                00075400
075500             UNTIL K > CLIENT-RANK-COUNT.                         00075500
075600     IF WS-FOUND-IDX = ZERO                                       00075600
075700         ADD +1 TO CLIENT-RANK-COUNT                              00075700
075800         MOVE CLIENT-RANK-COUNT TO WS-FOUND-IDX                   00075800
075900         MOVE RT-CLIENT-ID (J) TO CR-CLIENT-ID (WS-FOUND-IDX)     00075900
076000         PERFORM 623-LOOKUP-CLIENT-NAME                          00076000
076100     END-IF.                                                      00076100
076200     ADD +1 TO CR-COUNTER (WS-FOUND-IDX).                         00076200
076300                                                                  00076300
076400 622-CHECK-ONE-CLIENT-RANK.                                       00076400
076500     IF CR-CLIENT-ID (K) = RT-CLIENT-ID (J)                       00076500
076600         MOVE K TO WS-FOUND-IDX                                   00076600
076700     END-IF.                                                      00076700
076800                                                                  00076800
076900 623-LOOKUP-CLIENT-NAME.                                          00076900
077000     SET CT-IDX TO 1.                                             00077000
077100     SEARCH ALL CLIENT-TAB                                        00077100
077200         AT END MOVE SPACES TO CR-FIRST-NAME (WS-FOUND-IDX)       00077200
077300                MOVE SPACES TO CR-LAST-NAME (WS-FOUND-IDX)        00077300
077400         WHEN CT-CLIENT-ID (CT-IDX) = RT-CLIENT-ID (J)            00077400
077500             MOVE CT-FIRST-NAME (CT-IDX) TO CR-FIRST-NAME         00077500
077600                                            (WS-FOUND-IDX)        00077600
077700             MOVE CT-LAST-NAME (CT-IDX)  TO CR-LAST-NAME          00077700
077800                                            (WS-FOUND-IDX)        00077800
077900     END-SEARCH.                                                  00077900
078000                                                                  00078000
078100 625-RANK-CLIENTS-DESCENDING.                                     00078100
078200     MOVE 'Y' TO WS-SWAPPED.                                      00078200
078300     PERFORM 626-CLIENT-BUBBLE-PASS THRU 626-EXIT                 00078300
078400             UNTIL WS-SWAPPED = 'N'.                              00078400
078500     GO TO 625-EXIT.                                              00078500
078600 626-CLIENT-BUBBLE-PASS.                                          00078600
078700     MOVE 'N' TO WS-SWAPPED.                                      00078700
078800     PERFORM 627-COMPARE-ADJACENT-CLIENTS                         00078800
078900             VARYING J FROM 1 BY 1                                00078900
079000             UNTIL J > (CLIENT-RANK-COUNT - 1).                   00079000
079100 626-EXIT.                                                        00079100
079200     EXIT.                                                        00079200
079300 627-COMPARE-ADJACENT-CLIENTS.                                    00079300
079400     IF CR-COUNTER (J) < CR-COUNTER (J + 1)                       00079400
079500         MOVE CLIENT-RANK-TAB (J)     TO WS-CLIENT-RANK-SWAP      00079500
079600         MOVE CLIENT-RANK-TAB (J + 1) TO CLIENT-RANK-TAB (J)      00079600
079700         MOVE WS-CLIENT-RANK-SWAP     TO CLIENT-RANK-TAB (J + 1)  00079700
079800         MOVE 'Y' TO WS-SWAPPED                                   00079800
079900     END-IF.                                                      00079900
080000 625-EXIT.                                                        00080000
080100     EXIT.                                                        00080100
080200                                                                  00080200
080300 628-PRINT-ONE-CLIENT-RANK.                                       00080300
080400     MOVE CR-CLIENT-ID (J)  TO RPT-CR-ID.                         00080400
080500     MOVE CR-FIRST-NAME (J) TO RPT-CR-FN.                         00080500
080600     MOVE CR-LAST-NAME (J)  TO RPT-CR-LN.                         00080600
080700     MOVE CR-COUNTER (J)    TO RPT-CR-COUNT.                      00080700
080800     WRITE REPORT-RECORD FROM RPT-CLIENT-RANK-DETAIL.             00080800
080900                                                                  00080900
081000****************************************************************  00081000
081100* 640-CLIENT-RENT-REPORT / 641-643 -- BUSINESS RULES 4 AND 10:    00081100
081200* ONE DETAIL LINE PER RENTAL BELONGING TO THE REQUESTED CLIENT,   00081200
081300* WITH A TOTAL-CHARGES AND RENT-COUNT TRAILER.                    00081300
081400****************************************************************  00081400
081500 640-CLIENT-RENT-REPORT.                                          00081500
081600     PERFORM 511-VALIDATE-RPT-KEY-PRESENT.                        00081600
081700     IF WS-TRAN-OK NOT = 'Y'                                      00081700
081800         GO TO 640-EXIT                                           00081800
081900     END-IF.                                                      00081900
082000                                                                  00082000
082100     MOVE ZERO TO WS-CLIENT-IDX.                                  00082100
082200     SET CT-IDX TO 1.                                             00082200
082300     SEARCH ALL CLIENT-TAB                                        00082300
082400         AT END CONTINUE                                          00082400
082500         WHEN CT-CLIENT-ID (CT-IDX) = TRN-RPT-KEY-ID              00082500
082600             SET WS-CLIENT-IDX TO CT-IDX                          00082600
082700     END-SEARCH.                                                  00082700
082800     IF WS-CLIENT-IDX = ZERO                                      00082800
082900         MOVE TRN-RPT-KEY-ID TO RPT-GET-ID                        00082900
083000         MOVE 'NO SUCH CLIENT ID:           ' TO RPT-HNF-LIT      00083000
083100         WRITE REPORT-RECORD FROM RPT-HIST-NOT-FOUND AFTER PAGE   00083100
083200         MOVE 'N' TO WS-TRAN-OK                                   00083200
083300         ADD +1 TO NUM-TRAN-ERRORS                                00083300
083400         GO TO 640-EXIT                                           00083400
083500     END-IF.                                                      00083500
083600                                                                  00083600
083700     MOVE 'CLIENT #' TO RPT-HIST-LIT.                             00083700
083800     MOVE TRN-RPT-KEY-ID TO RPT-HIST-ID.                          00083800
083900     WRITE REPORT-RECORD FROM RPT-HIST-HDR AFTER PAGE.            00083900
084000     WRITE REPORT-RECORD FROM RPT-HIST-STARS.                     00084000
084100                                                                  00084100
084200     MOVE +0 TO WS-RENT-COUNT.                                    00084200
084300     MOVE +0 TO WS-TOTAL-CHARGES.                                 00084300
084400     PERFORM 641-SCAN-ONE-CLIENT-RENTAL                           00084400
084500             VARYING J FROM 1 BY 1                                00084500
084600             UNTIL J > RENTAL-TAB-COUNT.                          00084600
084700                                                                  00084700
084800     MOVE WS-RENT-COUNT    TO RPT-HT-COUNT.                       00084800
084900     MOVE WS-TOTAL-CHARGES TO RPT-HT-TOTAL.                       00084900
085000     WRITE REPORT-RECORD FROM RPT-HIST-TOTALS.                    00085000
085100 640-EXIT.                                                        00085100
085200     EXIT.                                                        00085200
085300                                                                  00085300
085400 641-SCAN-ONE-CLIENT-RENTAL.                                      00085400
085500     IF RT-CLIENT-ID (J) = TRN-RPT-KEY-ID                         00085500
085600         MOVE ZERO TO WS-MOVIE-IDX                                00085600
085700         SET MT-IDX TO 1                                          00085700
085800         SEARCH ALL MOVIE-TAB                                     00085800
085900             AT END MOVE SPACES TO RPT-HD-NAME                    00085900
086000             WHEN MT-MOVIE-ID (MT-IDX) = RT-MOVIE-ID (J)          00086000
086100                 MOVE MT-TITLE (MT-IDX) TO RPT-HD-NAME            00086100
086200         END-SEARCH                                               00086200
086300         MOVE RT-RENTAL-DATE (J)   TO RPT-HD-DATE                 00086300
086400         MOVE RT-RENTAL-CHARGE (J) TO RPT-HD-CHG                  00086400
086500         WRITE REPORT-RECORD FROM RPT-HIST-DETAIL                 00086500
086600         ADD +1 TO WS-RENT-COUNT                                  00086600
086700         ADD RT-RENTAL-CHARGE (J) TO WS-TOTAL-CHARGES             00086700
086800     END-IF.                                                      00086800
086900                                                                  00086900
087000****************************************************************  00087000
087100* 650-MOVIE-RENT-REPORT / 651 -- SYMMETRIC TO 640 ABOVE, KEYED    00087100
087200* ON MOVIE-ID INSTEAD OF CLIENT-ID.                               00087200
087300****************************************************************  00087300
087400 650-MOVIE-RENT-REPORT.                                           00087400
087500     PERFORM 511-VALIDATE-RPT-KEY-PRESENT.                        00087500
087600     IF WS-TRAN-OK NOT = 'Y'                                      00087600
087700         GO TO 650-EXIT                                           00087700
087800     END-IF.                                                      00087800
087900                                                                  00087900
088000     MOVE ZERO TO WS-MOVIE-IDX.                                   00088000
088100     SET MT-IDX TO 1.                                             00088100
088200     SEARCH ALL MOVIE-TAB                                         00088200
088300         AT END CONTINUE                                          00088300
088400         WHEN MT-MOVIE-ID (MT-IDX) = TRN-RPT-KEY-ID               00088400
088500             SET WS-MOVIE-IDX TO MT-IDX                          00088500
088600     END-SEARCH.                                                  00088600
088700     IF WS-MOVIE-IDX = ZERO                                       00088700
088800         MOVE TRN-RPT-KEY-ID TO RPT-GET-ID                        00088800
088900         MOVE 'NO SUCH MOVIE ID:            ' TO RPT-HNF-LIT      00088900
089000         WRITE REPORT-RECORD FROM RPT-HIST-NOT-FOUND AFTER PAGE   00089000
089100         MOVE 'N' TO WS-TRAN-OK                                   00089100
089200         ADD +1 TO NUM-TRAN-ERRORS                                00089200
089300         GO TO 650-EXIT                                           00089300
089400     END-IF.                                                      00089400
089500                                                                  00089500
089600     MOVE 'MOVIE #' TO RPT-HIST-LIT.                              00089600
089700     MOVE TRN-RPT-KEY-ID TO RPT-HIST-ID.                          00089700
089800     WRITE REPORT-RECORD FROM RPT-HIST-HDR AFTER PAGE.            00089800
089900     WRITE REPORT-RECORD FROM RPT-HIST-STARS.                     00089900
090000                                                                  00090000
090100     MOVE +0 TO WS-RENT-COUNT.                                    00090100
090200     MOVE +0 TO WS-TOTAL-CHARGES.                                 00090200
090300     PERFORM 651-SCAN-ONE-MOVIE-RENTAL                            00090300
090400             VARYING J FROM 1 BY 1                                00090400
090500             UNTIL J > RENTAL-TAB-COUNT.                          00090500
090600                                                                  00090600
090700     MOVE WS-RENT-COUNT    TO RPT-HT-COUNT.                       00090700
090800     MOVE WS-TOTAL-CHARGES TO RPT-HT-TOTAL.                       00090800
090900     WRITE REPORT-RECORD FROM RPT-HIST-TOTALS.                    00090900
091000 650-EXIT.                                                        00091000
091100     EXIT.                                                        00091100
091200                                                                  00091200
091300 651-SCAN-ONE-MOVIE-RENTAL.                                       00091300
091400     IF RT-MOVIE-ID (J) = TRN-RPT-KEY-ID                          00091400
091500         MOVE ZERO TO WS-CLIENT-IDX                               00091500
091600         SET CT-IDX TO 1                                          00091600
091700         SEARCH ALL CLIENT-TAB                                    00091700
091800             AT END MOVE SPACES TO RPT-HD-NAME                    00091800
091900             WHEN CT-CLIENT-ID (CT-IDX) = RT-CLIENT-ID (J)        00091900
092000                 MOVE CT-FIRST-NAME (CT-IDX) TO RPT-HD-NAME       00092000
092100                 MOVE CT-LAST-NAME (CT-IDX)                       00092100
092200                          TO RPT-HD-NAME (21:20)                  00092200
092300         END-SEARCH                                               00092300
092400         MOVE RT-RENTAL-DATE (J)   TO RPT-HD-DATE                 00092400
092500         MOVE RT-RENTAL-CHARGE (J) TO RPT-HD-CHG                  00092500
092600         WRITE REPORT-RECORD FROM RPT-HIST-DETAIL                 00092600
092700         ADD +1 TO WS-RENT-COUNT                                  00092700
092800         ADD RT-RENTAL-CHARGE (J) TO WS-TOTAL-CHARGES             00092800
092900     END-IF.                                                      00092900
093000                                                                  00093000
093010*                                                            CL*0600093010
093020 630-GETALL-REPORT.                                           CL*0600093020
093030     MOVE +0 TO WS-GETALL-RNT-CNT.                             CL*0600093030
093040     WRITE REPORT-RECORD FROM RPT-GETALL-HDR AFTER 2.          CL*0600093040
093050     PERFORM 631-PRINT-ONE-RENTAL                              CL*0600093050
093060             VARYING J FROM 1 BY 1                             CL*0600093060
093070             UNTIL J > RENTAL-TAB-COUNT.                        CL*0600093070
093080     MOVE WS-GETALL-RNT-CNT TO RPT-GETALL-CNT.                  CL*0600093080
093090     WRITE REPORT-RECORD FROM RPT-GETALL-TOTAL AFTER 2.         CL*0600093090
093092*                                                            CL*0600093092
093094 631-PRINT-ONE-RENTAL.                                         CL*0600093094
093096     MOVE RT-RENTAL-ID (J)       TO RPT-GET-RID.               CL*0600093096
093098     MOVE RT-CLIENT-ID (J)       TO RPT-GET-CID.               CL*0600093098
093100     MOVE RT-MOVIE-ID (J)        TO RPT-GET-MID.               CL*0600093100
093102     MOVE RT-RENTAL-CHARGE (J)   TO RPT-GET-CHG.                CL*0600093102
093104     MOVE RT-RENTAL-DATE (J)     TO RPT-GET-RDATE.              CL*0600093104
093106     MOVE RT-DUE-DATE (J)        TO RPT-GET-DDATE.              CL*0600093106
093108     WRITE REPORT-RECORD FROM RPT-GET-DETAIL.                   CL*0600093108
093110     ADD +1 TO WS-GETALL-RNT-CNT.                               CL*0600093110
093112                                                                CL*0600093112
093120 299-REPORT-BAD-TRAN.                                             00093100
093200     ADD +1 TO NUM-TRAN-ERRORS.                                   00093200
093300     MOVE 'N' TO WS-TRAN-OK.                                      00093300
093400     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 2.           00093400
093500                                                                  00093500
093600 700-OPEN-FILES.                                                  00093600
093700     OPEN INPUT    TRANSACTION-FILE                               00093700
093800                   RENTAL-MASTER-IN                               00093800
093900                   CLIENT-MASTER-IN                                00093900
094000                   MOVIE-MASTER-IN                                00094000
094100          OUTPUT   RENTAL-MASTER-OUT                              00094100
094200                   REPORT-FILE.                                   00094200
094300     IF WS-RNTMSTIN-STATUS NOT = '00'                             00094300
094400       DISPLAY 'ERROR OPENING RENTAL MASTER INPUT.  RC: '         00094400
094500               WS-RNTMSTIN-STATUS                                 00094500
094600       MOVE 16 TO RETURN-CODE                                     00094600
094700       MOVE 'Y' TO WS-TRAN-EOF                                    00094700
094800     END-IF.                                                      00094800
094900     IF WS-RNTMSTOT-STATUS NOT = '00'                             00094900
095000       DISPLAY 'ERROR OPENING RENTAL MASTER OUTPUT. RC: '         00095000
095100               WS-RNTMSTOT-STATUS                                 00095100
095200       MOVE 16 TO RETURN-CODE                                     00095200
095300       MOVE 'Y' TO WS-TRAN-EOF                                    00095300
095400     END-IF.                                                      00095400
095500     IF WS-CLTMSTIN-STATUS NOT = '00'                             00095500
095600       DISPLAY 'ERROR OPENING CLIENT MASTER INPUT.  RC: '         00095600
095700               WS-CLTMSTIN-STATUS                                 00095700
095800       MOVE 16 TO RETURN-CODE                                     00095800
095900       MOVE 'Y' TO WS-TRAN-EOF                                    00095900
096000     END-IF.                                                      00096000
096100     IF WS-MOVMSTIN-STATUS NOT = '00'                             00096100
096200       DISPLAY 'ERROR OPENING MOVIE MASTER INPUT.   RC: '         00096200
096300               WS-MOVMSTIN-STATUS                                 00096300
096400       MOVE 16 TO RETURN-CODE                                     00096400
096500       MOVE 'Y' TO WS-TRAN-EOF                                    00096500
096600     END-IF.                                                      00096600
096700     IF WS-TRANFILE-STATUS NOT = '00'                             00096700
096800       DISPLAY 'ERROR OPENING TRAN FILE.  RC: ' WS-TRANFILE-STATUS00096800
096900       MOVE 16 TO RETURN-CODE                                     00096900
097000       MOVE 'Y' TO WS-TRAN-EOF                                    00097000
097100     END-IF.                                                      00097100
097200                                                                  00097200
097300 710-READ-TRAN-FILE.                                              00097300
097400     READ TRANSACTION-FILE INTO TRN-TRAN-RECORD                   00097400
097500         AT END GO TO 710-EOF.                                    00097500
097600     EVALUATE WS-TRANFILE-STATUS                                  00097600
097700        WHEN '00'                                                 00097700
097800             CONTINUE                                             00097800
097900        WHEN '10'                                                 00097900
098000             GO TO 710-EOF                                        00098000
098100        WHEN OTHER                                                00098100
098200            MOVE 'ERROR ON TRAN FILE READ.  CODE:' TO ERR-MSG-DAT100098200
098300            MOVE WS-TRANFILE-STATUS TO ERR-MSG-DATA2               00098300
098400            PERFORM 299-REPORT-BAD-TRAN                           00098400
098500            GO TO 710-EOF                                         00098500
098600     END-EVALUATE.                                                00098600
098700     GO TO 710-EXIT.                                              00098700
098800 710-EOF.                                                         00098800
098900     MOVE 'Y' TO WS-TRAN-EOF.                                     00098900
099000     PERFORM 721-COPY-RECORDS THRU 721-EXIT                       00099000
099100             UNTIL WS-RNT-FILE-EOF = 'Y'.                         00099100
099200 710-EXIT.                                                        00099200
099300     EXIT.                                                        00099300
099400                                                                  00099400
099500 720-POSITION-RENTAL-FILE.                                        00099500
099600     IF RIN-RENTAL-ID < TRN-TRAN-RENTAL-ID                        00099600
099700         IF WS-RNT-FILE-EOF NOT = 'Y'                             00099700
099800             PERFORM 721-COPY-RECORDS THRU 721-EXIT                00099800
099900               UNTIL RIN-RENTAL-ID >= TRN-TRAN-RENTAL-ID          00099900
100000                  OR WS-RNT-FILE-EOF = 'Y'                        00100000
100100         END-IF                                                   00100100
100200     END-IF.                                                      00100200
100300                                                                  00100300
100400 721-COPY-RECORDS.                                                00100400
100500     MOVE RIN-REC TO WS-RNT-REC.                                  00100500
100600     PERFORM 740-WRITE-RENTAL-OUT-FILE.                           00100600
100700     PERFORM 730-READ-RENTAL-FILE.                                00100700
100800 721-EXIT.                                                        00100800
100900     EXIT.                                                        00100900
101000                                                                  00101000
101100 730-READ-RENTAL-FILE.                                            00101100
101200     READ RENTAL-MASTER-IN INTO WS-RNT-REC                        00101200
101300         AT END MOVE 'Y' TO WS-RNT-FILE-EOF.                      00101300
101400     MOVE WS-RNT-REC TO RIN-REC.                                  00101400
101500     EVALUATE WS-RNTMSTIN-STATUS                                  00101500
101600        WHEN '00'                                                 00101600
101700        WHEN '04'                                                 00101700
101800            CONTINUE                                              00101800
101900        WHEN '10'                                                 00101900
102000            MOVE 'Y' TO WS-RNT-FILE-EOF                           00102000
102100        WHEN OTHER                                                00102100
102200            MOVE 'RENTAL MASTER I/O ERROR ON READ.  RC: '         00102200
102300                        TO ERR-MSG-DATA1                          00102300
102400            MOVE WS-RNTMSTIN-STATUS TO ERR-MSG-DATA2               00102400
102500            PERFORM 299-REPORT-BAD-TRAN                           00102500
102600     END-EVALUATE.                                                00102600
102700                                                                  00102700
102800 740-WRITE-RENTAL-OUT-FILE.                                       00102800
102900     WRITE ROT-REC FROM WS-RNT-REC.                               00102900
103000     EVALUATE WS-RNTMSTOT-STATUS                                  00103000
103100        WHEN '00'                                                 00103100
103200            CONTINUE                                              00103200
103300        WHEN OTHER                                                00103300
103400            MOVE 'RENTAL MASTER I/O ERROR ON WRITE. RC: '         00103400
103500                        TO ERR-MSG-DATA1                          00103500
103600            MOVE WS-RNTMSTOT-STATUS TO ERR-MSG-DATA2               00103600
103700            PERFORM 299-REPORT-BAD-TRAN                           00103700
103800     END-EVALUATE.                                                00103800
103900                                                                  00103900
104000 790-CLOSE-FILES.                                                 00104000
104100     CLOSE TRANSACTION-FILE.                                      00104100
104200     CLOSE REPORT-FILE.                                           00104200
104300     CLOSE RENTAL-MASTER-IN.                                      00104300
104400     CLOSE RENTAL-MASTER-OUT.                                     00104400
104500                                                                  00104500
104600 800-INIT-REPORT.                                                 00104600
104700     MOVE CURRENT-YEAR   TO RPT-YY.                               00104700
104800     MOVE CURRENT-MONTH  TO RPT-MM.                               00104800
104900     MOVE CURRENT-DAY    TO RPT-DD.                               00104900
105000     MOVE CURRENT-HOUR   TO RPT-HH.                               00105000
105100     MOVE CURRENT-MINUTE TO RPT-MIN.                              00105100
105200     MOVE CURRENT-SECOND TO RPT-SS.                               00105200
105300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00105300
105400                                                                  00105400
105500 830-REPORT-TRAN-PROCESSED.                                       00105500
105600     MOVE TRN-TRAN-RECORD TO RPT-TRAN-RECORD.                     00105600
105700     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                   00105700
105800                                                                  00105800
105900 850-REPORT-TRAN-STATS.                                           00105900
106000     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00106000
106100     MOVE 'ADD    '            TO RPT-TRAN.                       00106100
106200     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.                  00106200
106300     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.              00106300
106400     COMPUTE RPT-NUM-TRAN-ERR =                                   00106400
106500                NUM-ADD-REQUESTS  -  NUM-ADD-PROCESSED.           00106500
106600     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00106600
106610*                                                            CL*0600106610
106620     MOVE 'DELETE '            TO RPT-TRAN.                  CL*0600106620
106630     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.              CL*0600106630
106640     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.          CL*0600106640
106650     COMPUTE RPT-NUM-TRAN-ERR =                               CL*0600106650
106660                NUM-DELETE-REQUESTS  -  NUM-DELETE-PROCESSED. CL*0600106660
106670     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.              CL*0600106670
106680*                                                            CL*0600106680
106690     MOVE 'UPDATE '            TO RPT-TRAN.                  CL*0600106690
106700     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.              CL*0600106700
106710     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.          CL*0600106710
106720     COMPUTE RPT-NUM-TRAN-ERR =                               CL*0600106720
106730                NUM-UPDATE-REQUESTS  -  NUM-UPDATE-PROCESSED. CL*0600106730
106740     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.              CL*0600106740
