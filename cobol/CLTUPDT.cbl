000100****************************************************************  00000100
000200* CCMS DATA CENTER - PROPRIETARY                                  00000200
000300* UNPUBLISHED WORK - NOT FOR DISTRIBUTION OUTSIDE CCMS            00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    CLTUPDT.                                          00000600
000700 AUTHOR.        R. HANNIGAN.                                      00000700
000800 INSTALLATION.  CCMS DATA CENTER.                                 00000800
000900 DATE-WRITTEN.  APRIL 2, 1985.                                    00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION LIBRARY CCMSPGM.00001100
001200*                                                                 00001200
001300****************************************************************  00001300
001400* PROGRAM:  CLTUPDT                                               00001400
001500*                                                                 00001500
001600* READS A SORTED TRANSACTION FILE AND MAKES ADD/CHANGE/DELETE     00001600
001700* MAINTENANCE TO THE SORTED SEQUENTIAL CLIENTS MASTER FILE.       00001700
001800* ALSO SERVICES WHOLE-FILE CLIENT REQUESTS -- LAST-NAME KEYWORD   00001800
001900* FILTER, GET-ONE-BY-ID, AND THE CLIENTS SUBSCRIPTION REPORT --   00001900
002000* AGAINST AN IN-MEMORY COPY OF THE MASTER LOADED AT STARTUP.      00002000
002100*                                                                 00002100
002200* MAINTENANCE HISTORY                                             00002200
002300*     04/02/85  RXH  ORIGINAL PROGRAM - TICKET CCMS-014         CL*01 00002300
002400*     11/14/86  RXH  ADDED SUBSCRIPTION REPORT (FN 'S') AND     CL*02 00002400
002500*                    LAST-NAME KEYWORD FILTER (FN 'F') -        CL*02 00002500
002600*                    CCMS-031                                   CL*02 00002600
002700*     05/18/89  RXH  ADDED FUNCTION 'G' (GET ONE CLIENT BY ID)  CL*03 00002700
002800*                    AGAINST CLIENT-TABLE, NOT THE MASTER PASS  CL*03 00002800
002900*                    ITSELF -- CCMS-047                         CL*03 00002900
003000*     02/09/95  DBS  DEDUP-SUBSCRIPTION NOW KEEPS THE *LAST*    CL*04 00003000
003100*                    OCCURRENCE OF A REPEATED LAST NAME PER     CL*04 00003100
003200*                    MARKETING SPEC, NOT THE FIRST - CCMS-058   CL*04 00003200
003300*     08/21/98  PLQ  Y2K REVIEW - NO WINDOWED YEARS IN THIS     CL*05 00003300
003400*                    PROGRAM, DOB CENTURY CARRIED AS TEXT.      CL*05 00003400
003500*                    NO CHANGES REQUIRED - CCMS-071             CL*05 00003500
003600*     06/30/03  RXH  RAISED CLIENT-TABLE OCCURS FROM 300 TO 500 CL*06 00003600
003700*                    TO COVER STORE GROWTH - CCMS-102           CL*06 00003700
003750*     04/11/07  RXH  220-PROCESS-DELETE-TRAN NOW PRINTS THE     CL*07 00003750
003760*                    DELETED RECORD'S FIELDS BEFORE DROPPING IT CL*07 00003760
003770*                    -- AUDIT ASKED WHY DELETES LEFT NO TRACE   CL*07 00003770
003780*                    ON THE REPORT - CCMS-118                   CL*07 00003780
003790*     05/02/07  RXH  ADDED FUNCTION 'L' (LIST ALL CLIENTS,      CL*0800003790
003795*                    630-GETALL-REPORT) - CCMS-119              CL*0800003795
003800****************************************************************  00003800
003900 ENVIRONMENT DIVISION.                                            00003900
004000 CONFIGURATION SECTION.                                           00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM.                                          00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                    00004400
004500                                                                  00004500
004600     SELECT CLIENT-MASTER-IN  ASSIGN TO CLTMSTIN                  00004600
004700         ACCESS IS SEQUENTIAL                                     00004700
004800         FILE STATUS  IS  WS-CLTMSTIN-STATUS.                     00004800
004900                                                                  00004900
005000     SELECT CLIENT-MASTER-OUT ASSIGN TO CLTMSTOT                  00005000
005100         ACCESS IS SEQUENTIAL                                     00005100
005200         FILE STATUS  IS  WS-CLTMSTOT-STATUS.                     00005200
005300                                                                  00005300
005400     SELECT TRANSACTION-FILE  ASSIGN TO CLTTRNIN                  00005400
005500         FILE STATUS  IS  WS-TRANFILE-STATUS.                     00005500
005600                                                                  00005600
005700     SELECT REPORT-FILE       ASSIGN TO CLTRPT                    00005700
005800         FILE STATUS  IS  WS-REPORT-STATUS.                       00005800
005900                                                                  00005900
006000****************************************************************  00006000
006100 DATA DIVISION.                                                   00006100
006200 FILE SECTION.                                                    00006200
006300                                                                  00006300
006400 FD  CLIENT-MASTER-IN                                             00006400
006500     RECORDING MODE IS F                                          00006500
006600     BLOCK CONTAINS 0 RECORDS.                                    00006600
006700 COPY CLTREC REPLACING ==:TAG:== BY ==CIN==.                      00006700
006800                                                                  00006800
006900 FD  CLIENT-MASTER-OUT                                            00006900
007000     RECORDING MODE IS F                                          00007000
007100     BLOCK CONTAINS 0 RECORDS.                                    00007100
007200 COPY CLTREC REPLACING ==:TAG:== BY ==COT==.                      00007200
007300                                                                  00007300
007400 FD  TRANSACTION-FILE                                             00007400
007500     RECORDING MODE IS F.                                         00007500
007600 COPY CLTTRAN REPLACING ==:TAG:== BY ==TRN==.                     00007600
007700                                                                  00007700
007800 FD  REPORT-FILE                                                  00007800
007900     RECORDING MODE IS F.                                         00007900
008000 01  REPORT-RECORD              PIC X(132).                       00008000
008100                                                                  00008100
008200****************************************************************  00008200
008300 WORKING-STORAGE SECTION.                                         00008300
008400****************************************************************  00008400
008500*                                                                 00008500
008510*    WS-GETALL-LINE-CNT COUNTS THE DETAIL LINES WRITTEN BY   CL*08 00008510
008520*    630-GETALL-REPORT (FN 'L') - CCMS-119.                  CL*08 00008520
008530 77  WS-GETALL-LINE-CNT      PIC S9(4) COMP VALUE +0.        CL*08 00008530
008600 01  SYSTEM-DATE-AND-TIME.                                        00008600
008700     05  CURRENT-DATE.                                            00008700
008800         10  CURRENT-YEAR            PIC 9(2).                    00008800
008900         10  CURRENT-MONTH           PIC 9(2).                    00008900
009000         10  CURRENT-DAY             PIC 9(2).                    00009000
009100     05  CURRENT-TIME.                                            00009100
009200         10  CURRENT-HOUR            PIC 9(2).                    00009200
009300         10  CURRENT-MINUTE          PIC 9(2).                    00009300
009400         10  CURRENT-SECOND          PIC 9(2).                    00009400
009500         10  CURRENT-HNDSEC          PIC 9(2).                    00009500
009600*                                                                 00009600
009700 01  WS-FIELDS.                                                   00009700
009800     05  WS-CLTMSTIN-STATUS      PIC X(2)  VALUE SPACES.          00009800
009900     05  WS-CLTMSTOT-STATUS      PIC X(2)  VALUE SPACES.          00009900
010000     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00010000
010100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00010100
010200     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00010200
010300     05  WS-CLT-FILE-EOF         PIC X     VALUE 'N'.             00010300
010400     05  WS-TRAN-OK              PIC X     VALUE 'N'.             00010400
010500     05  WS-PREV-TRAN-KEY        PIC 9(10) VALUE ZEROES.          00010500
010600*                                                                 00010600
010700 01  WORK-VARIABLES.                                              00010700
010800     05  I                     PIC S9(4)   COMP  VALUE +0.        00010800
010900     05  J                     PIC S9(4)   COMP  VALUE +0.        00010900
011000     05  WS-KEYWORD-LEN        PIC S9(4)   COMP  VALUE +0.        00011000
011100     05  WS-SCAN-POS           PIC S9(4)   COMP  VALUE +0.        00011100
011200     05  WS-SCAN-FIELD         PIC X(20)   VALUE SPACES.          00011200
011300     05  WS-SCAN-KEYWORD       PIC X(20)   VALUE SPACES.          00011300
011400     05  WS-KEYWORD-FOUND      PIC X(01)   VALUE 'N'.             00011400
011500*                                                                 00011500
011600 01  REPORT-TOTALS.                                               00011600
011700     05  NUM-TRAN-RECS         PIC S9(9)   COMP-3  VALUE +0.      00011700
011800     05  NUM-TRAN-ERRORS       PIC S9(9)   COMP-3  VALUE +0.      00011800
011900     05  NUM-ADD-REQUESTS      PIC S9(9)   COMP-3  VALUE +0.      00011900
012000     05  NUM-ADD-PROCESSED     PIC S9(9)   COMP-3  VALUE +0.      00012000
012100     05  NUM-UPDATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.      00012100
012200     05  NUM-UPDATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.      00012200
012300     05  NUM-DELETE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.      00012300
012400     05  NUM-DELETE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.      00012400
012500*                                                                 00012500
012600 COPY CLTREC REPLACING ==:TAG:== BY ==WS-CLT==.                   00012600
012700*                                                                 00012700
012800*        *******************                                     00012800
012900*        IN-MEMORY CLIENT TABLE -- LOADED ONCE AT STARTUP FROM    00012900
013000*        THE MASTER FILE, USED FOR THE GET/FILTER/SUBSCRIPTION   00013000
013100*        WHOLE-FILE REQUESTS SO THEY DO NOT DISTURB THE          00013100
013200*        BALANCED-LINE MASTER-FILE POSITION - CCMS-047           00013200
013300*        *******************                                     00013300
013400 01  CLIENT-TABLE-AREA.                                           00013400
013500     05  CLIENT-TAB-COUNT      PIC S9(4)  COMP  VALUE +0.         00013500
013600     05  CLIENT-TAB OCCURS 500 TIMES                              00013600
013700                   ASCENDING KEY IS CT-CLIENT-ID                  00013700
013800                   INDEXED BY CT-IDX.                             00013800
013900         10  CT-CLIENT-ID      PIC 9(10).                         00013900
014000         10  CT-FIRST-NAME     PIC X(20).                         00014000
014100         10  CT-LAST-NAME      PIC X(20).                         00014100
014200         10  CT-DATE-OF-BIRTH  PIC X(10).                         00014200
014300         10  CT-EMAIL          PIC X(30).                         00014300
014400         10  CT-SUBSCRIBE-FLAG PIC X(01).                         00014400
014500*                                                                 00014500
014600*        *******************                                     00014600
014700*        SUBSCRIPTION REPORT DEDUP TABLE - CCMS-031/CCMS-058      00014700
014800*        *******************                                     00014800
014900 01  DEDUP-TABLE-AREA.                                            00014900
015000     05  DEDUP-TAB-COUNT       PIC S9(4)  COMP  VALUE +0.         00015000
015100     05  DEDUP-TAB OCCURS 500 TIMES INDEXED BY DD-IDX.            00015100
015200         10  DD-LAST-NAME      PIC X(20).                         00015200
015300         10  DD-SUBSCRIBE-FLAG PIC X(01).                         00015300
015400*                                                                 00015400
015500*        *******************                                     00015500
015600*            report lines                                        00015600
015700*        *******************                                     00015700
015800 01  ERR-MSG-BAD-TRAN.                                            00015800
015900     05  FILLER PIC X(31)                                         00015900
016000                  VALUE 'ERROR PROCESSING TRANSACTION. '.         00016000
016100     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.      00016100
016200     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.      00016200
016300 01  RPT-HEADER1.                                                 00016300
016400     05  FILLER                     PIC X(40)                     00016400
016500               VALUE 'CLIENT FILE UPDATE REPORT         DATE: '.  00016500
016600     05  RPT-MM                     PIC 99.                       00016600
016700     05  FILLER                     PIC X     VALUE '/'.          00016700
016800     05  RPT-DD                     PIC 99.                       00016800
016900     05  FILLER                     PIC X     VALUE '/'.          00016900
017000     05  RPT-YY                     PIC 99.                       00017000
017100     05  FILLER                     PIC X(20)                     00017100
017200                    VALUE ' (mm/dd/yy)   TIME: '.                 00017200
017300     05  RPT-HH                     PIC 99.                       00017300
017400     05  FILLER                     PIC X     VALUE ':'.          00017400
017500     05  RPT-MIN                    PIC 99.                       00017500
017600     05  FILLER                     PIC X     VALUE ':'.          00017600
017700     05  RPT-SS                     PIC 99.                       00017700
017800     05  FILLER                     PIC X(55) VALUE SPACES.       00017800
017900 01  RPT-TRAN-DETAIL1.                                            00017900
018000     05  RPT-TRAN-MSG1      PIC X(31)                             00018000
018100                  VALUE '       TRANSACTION PROCESSED: '.         00018100
018200     05  RPT-TRAN-RECORD            PIC X(80)  VALUE SPACES.      00018200
018300     05  FILLER                     PIC X(21)  VALUE SPACES.      00018300
018400 01  RPT-STATS-HDR1.                                              00018400
018500     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.     00018500
018600     05  FILLER PIC X(106) VALUE SPACES.                          00018600
018700 01  RPT-STATS-HDR2.                                              00018700
018800     05  FILLER PIC X(26) VALUE 'TRANSACTION      NUMBER OF'.     00018800
018900     05  FILLER PIC X(28) VALUE '        NUMBER        NUMBER'.   00018900
019000     05  FILLER PIC X(78) VALUE SPACES.                           00019000
019100 01  RPT-STATS-HDR3.                                              00019100
019200     05  FILLER PIC X(26) VALUE 'TYPE          TRANSACTIONS'.     00019200
019300     05  FILLER PIC X(28) VALUE '     PROCESSED      IN ERROR'.   00019300
019400     05  FILLER PIC X(78) VALUE SPACES.                           00019400
019500 01  RPT-STATS-HDR4.                                              00019500
019600     05  FILLER PIC X(26) VALUE '-----------   ------------'.     00019600
019700     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   00019700
019800     05  FILLER PIC X(78) VALUE SPACES.                           00019800
019900 01  RPT-STATS-DETAIL.                                            00019900
020000     05  RPT-TRAN            PIC X(10).                           00020000
020100     05  FILLER              PIC X(4)     VALUE SPACES.           00020100
020200     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                     00020200
020300     05  FILLER              PIC X(3)     VALUE SPACES.           00020300
020400     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                     00020400
020500     05  FILLER              PIC X(3)     VALUE SPACES.           00020500
020600     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                     00020600
020700     05  FILLER              PIC X(79)   VALUE SPACES.            00020700
020800 01  RPT-GET-HDR.                                                 00020800
020900     05  FILLER              PIC X(9)  VALUE 'CLIENT #'.          00020900
021000     05  RPT-GET-ID          PIC Z(9)9.                           00021000
021100     05  FILLER              PIC X(23) VALUE ' NOT ON FILE'.       00021100
021200     05  FILLER              PIC X(90) VALUE SPACES.               00021200
021300 01  RPT-GET-DETAIL.                                              00021300
021400     05  RPT-GET-FN          PIC X(20).                           00021400
021500     05  RPT-GET-LN          PIC X(20).                           00021500
021600     05  RPT-GET-DOB         PIC X(10)  VALUE SPACES.             00021600
021700     05  FILLER              PIC X(2)   VALUE SPACES.             00021700
021800     05  RPT-GET-EMAIL       PIC X(30)  VALUE SPACES.             00021800
021900     05  FILLER              PIC X(2)   VALUE SPACES.             00021900
022000     05  RPT-GET-SUB         PIC X(01).                           00022000
022100     05  FILLER              PIC X(47)  VALUE SPACES.             00022100
022110*                                                       CL*07 00022110
022120 01  RPT-DEL-DETAIL.                                       CL*07 00022120
022130     05  FILLER              PIC X(16) VALUE 'DELETED CLIENT: '.CL*07 00022130
022140     05  RPT-DEL-ID          PIC Z(9)9.                     CL*07 00022140
022150     05  FILLER              PIC X(2)   VALUE SPACES.       CL*07 00022150
022160     05  RPT-DEL-FN          PIC X(20).                     CL*07 00022160
022170     05  RPT-DEL-LN          PIC X(20).                     CL*07 00022170
022180     05  RPT-DEL-DOB         PIC X(10)  VALUE SPACES.       CL*07 00022180
022182     05  FILLER              PIC X(2)   VALUE SPACES.       CL*07 00022182
022184     05  RPT-DEL-EMAIL       PIC X(30)  VALUE SPACES.       CL*07 00022184
022186     05  FILLER              PIC X(2)   VALUE SPACES.       CL*07 00022186
022188     05  RPT-DEL-SUB         PIC X(01).                     CL*07 00022188
022190     05  FILLER              PIC X(19)  VALUE SPACES.       CL*07 00022190
022200 01  RPT-FILTER-HDR.                                              00022200
022300     05  FILLER              PIC X(30) VALUE                      00022300
022400             'CLIENTS MATCHING LAST NAME: '.                      00022400
022500     05  RPT-FILTER-WORD     PIC X(20)  VALUE SPACES.             00022500
022600     05  FILLER              PIC X(82)  VALUE SPACES.             00022600
022700 01  SUBSCRIPTION-HEADER1.                                        00022700
022800     05  FILLER              PIC X(15) VALUE SPACES.              00022800
022900     05  FILLER              PIC X(15) VALUE 'CLIENTS REPORT'.    00022900
023000     05  FILLER              PIC X(102) VALUE SPACES.              00023000
023100 01  SUBSCRIPTION-HEADER2.                                        00023100
023200     05  RPT-SUB-COL1        PIC X(30) VALUE 'CLIENT LAST NAME'.  00023200
023300     05  RPT-SUB-COL2        PIC X(20) VALUE 'SUBSCRIBE'.         00023300
023400     05  FILLER              PIC X(82) VALUE SPACES.              00023400
023500 01  SUBSCRIPTION-SEPARATOR.                                      00023500
023600     05  FILLER              PIC X(55) VALUE ALL '-'.             00023600
023700     05  FILLER              PIC X(77) VALUE SPACES.              00023700
023800 01  SUBSCRIPTION-DETAIL.                                         00023800
023900     05  RPT-SUB-NAME        PIC X(30).                           00023900
024000     05  RPT-SUB-FLAG        PIC X(20).                           00024000
024100     05  FILLER              PIC X(82) VALUE SPACES.              00024100
024110*                                                            CL*0800024110
024120 01  RPT-GETALL-HDR.                                         CL*0800024120
024130     05  FILLER              PIC X(20)                       CL*0800024130
024140                 VALUE 'ALL CLIENTS ON FILE:'.                CL*0800024140
024150     05  FILLER              PIC X(112) VALUE SPACES.        CL*0800024150
024160 01  RPT-GETALL-TOTAL.                                       CL*0800024160
024170     05  FILLER              PIC X(23)                       CL*0800024170
024180                 VALUE 'TOTAL CLIENTS LISTED: '.              CL*0800024180
024185     05  RPT-GETALL-CNT      PIC ZZZ9.                        CL*0800024185
024190     05  FILLER              PIC X(105) VALUE SPACES.        CL*0800024190
024200*                                                                 00024200
024300****************************************************************  00024300
024400 PROCEDURE DIVISION.                                              00024400
024500****************************************************************  00024500
024600                                                                  00024600
024700 000-MAIN.                                                        00024700
024800     ACCEPT CURRENT-DATE FROM DATE.                               00024800
024900     ACCEPT CURRENT-TIME FROM TIME.                               00024900
025000     DISPLAY 'CLTUPDT STARTED DATE = ' CURRENT-MONTH '/'          00025000
025100            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.          00025100
025200     DISPLAY '             TIME = ' CURRENT-HOUR ':'              00025200
025300            CURRENT-MINUTE ':' CURRENT-SECOND.                    00025300
025400                                                                  00025400
025500     PERFORM 700-OPEN-FILES.                                      00025500
025600     PERFORM 705-LOAD-CLIENT-TABLE.                               00025600
025700     PERFORM 800-INIT-REPORT.                                     00025700
025800                                                                  00025800
025900     PERFORM 730-READ-CLIENT-FILE.                                00025900
026000     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00026000
026100             UNTIL WS-TRAN-EOF = 'Y'.                             00026100
026200                                                                  00026200
026300     PERFORM 850-REPORT-TRAN-STATS.                               00026300
026400     PERFORM 790-CLOSE-FILES.                                     00026400
026500                                                                  00026500
026600     GOBACK.                                                      00026600
026700                                                                  00026700
026800****************************************************************  00026800
026900* 705-LOAD-CLIENT-TABLE READS THE MASTER FILE TO END OF FILE      00026900
027000* INTO CLIENT-TABLE, THEN CLOSES AND RE-OPENS IT SO 100-PROCESS-  00027000
027100* TRANSACTIONS CAN BEGIN ITS BALANCED-LINE PASS AT THE FIRST      00027100
027200* RECORD - CCMS-047.                                              00027200
027300****************************************************************  00027300
027400 705-LOAD-CLIENT-TABLE.                                           00027400
027500     PERFORM 706-LOAD-ONE-CLIENT THRU 706-EXIT                    00027500
027600             UNTIL WS-CLT-FILE-EOF = 'Y'.                         00027600
027700     CLOSE CLIENT-MASTER-IN.                                      00027700
027800     MOVE 'N' TO WS-CLT-FILE-EOF.                                 00027800
027900     OPEN INPUT CLIENT-MASTER-IN.                                 00027900
028000                                                                  00028000
028100 706-LOAD-ONE-CLIENT.                                             00028100
028200     READ CLIENT-MASTER-IN INTO WS-CLT-REC                        00028200
028300         AT END GO TO 706-EOF.                                    00028300
028400     ADD +1 TO CLIENT-TAB-COUNT.                                  00028400
028500     SET CT-IDX TO CLIENT-TAB-COUNT.                              00028500
028600     MOVE WS-CLT-CLIENT-ID      TO CT-CLIENT-ID (CT-IDX).         00028600
028700     MOVE WS-CLT-FIRST-NAME     TO CT-FIRST-NAME (CT-IDX).        00028700
028800     MOVE WS-CLT-LAST-NAME      TO CT-LAST-NAME (CT-IDX).         00028800
028900     MOVE WS-CLT-DATE-OF-BIRTH  TO CT-DATE-OF-BIRTH (CT-IDX).     00028900
029000     MOVE WS-CLT-EMAIL          TO CT-EMAIL (CT-IDX).             00029000
029100     MOVE WS-CLT-SUBSCRIBE-FLAG TO CT-SUBSCRIBE-FLAG (CT-IDX).    00029100
029200     GO TO 706-EXIT.                                              00029200
029300 706-EOF.                                                         00029300
029400     MOVE 'Y' TO WS-CLT-FILE-EOF.                                 00029400
029500 706-EXIT.                                                        00029500
029600     EXIT.                                                        00029600
029700                                                                  00029700
029800 100-PROCESS-TRANSACTIONS.                                        00029800
029900     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    00029900
030000                                                                  00030000
030100     IF WS-TRAN-EOF = 'Y'                                         00030100
030200         GO TO 100-EXIT                                           00030200
030300     END-IF.                                                      00030300
030400                                                                  00030400
030500     ADD +1 TO NUM-TRAN-RECS.                                     00030500
030600     MOVE 'Y' TO WS-TRAN-OK.                                      00030600
030700                                                                  00030700
030800     IF TRN-TRAN-CLIENT-ID < WS-PREV-TRAN-KEY                     00030800
030900         MOVE 'TRANSACTION OUT OF SEQUENCE  ' TO ERR-MSG-DATA1    00030900
031000         MOVE SPACES TO ERR-MSG-DATA2                             00031000
031100         PERFORM 299-REPORT-BAD-TRAN                              00031100
031200     ELSE                                                         00031200
031300       EVALUATE TRUE                                              00031300
031400          WHEN TRN-FN-UPDATE                                      00031400
031500              PERFORM 200-PROCESS-UPDATE-TRAN                     00031500
031600          WHEN TRN-FN-ADD                                         00031600
031700              PERFORM 210-PROCESS-ADD-TRAN                        00031700
031800          WHEN TRN-FN-DELETE                                      00031800
031900              PERFORM 220-PROCESS-DELETE-TRAN                     00031900
032000          WHEN TRN-FN-GET                                         00032000
032100              PERFORM 500-GET-CLIENT-REPORT                       00032100
032200          WHEN TRN-FN-FILTER                                      00032200
032300              PERFORM 600-FILTER-REPORT                           00032300
032310          WHEN TRN-FN-GETALL                                 CL*0800032310
032320              PERFORM 630-GETALL-REPORT                      CL*0800032320
032400          WHEN TRN-FN-SUBRPT                                      00032400
032500              PERFORM 640-SUBSCRIPTION-REPORT                     00032500
032600          WHEN OTHER                                              00032600
032700              MOVE 'INVALID TRAN FUNCTION:      ' TO ERR-MSG-DATA100032700
032800              MOVE TRN-TRAN-FUNCTION TO ERR-MSG-DATA2              00032800
032900              PERFORM 299-REPORT-BAD-TRAN                         00032900
033000       END-EVALUATE                                               00033000
033100     END-IF.                                                      00033100
033200                                                                  00033200
033300     MOVE TRN-TRAN-CLIENT-ID TO WS-PREV-TRAN-KEY.                 00033300
033400     IF WS-TRAN-OK = 'Y'                                          00033400
033500         PERFORM 830-REPORT-TRAN-PROCESSED                        00033500
033600     END-IF.                                                      00033600
033700 100-EXIT.                                                        00033700
033800     EXIT.                                                        00033800
033900                                                                  00033900
034000 200-PROCESS-UPDATE-TRAN.                                         00034000
034100     ADD +1 TO NUM-UPDATE-REQUESTS.                               00034100
034200     PERFORM 720-POSITION-CLIENT-FILE.                            00034200
034300     IF CIN-CLIENT-ID NOT = TRN-TRAN-CLIENT-ID                    00034300
034400                          OR WS-CLT-FILE-EOF = 'Y'                00034400
034500         MOVE 'NO MATCHING CLIENT ID:      ' TO ERR-MSG-DATA1     00034500
034600         MOVE TRN-TRAN-CLIENT-ID TO ERR-MSG-DATA2                 00034600
034700         PERFORM 299-REPORT-BAD-TRAN                              00034700
034800     ELSE                                                         00034800
034900         MOVE CIN-REC          TO WS-CLT-REC                      00034900
035000         MOVE TRN-ADD-FIRST-NAME     TO WS-CLT-FIRST-NAME         00035000
035100         MOVE TRN-ADD-LAST-NAME      TO WS-CLT-LAST-NAME          00035100
035200         MOVE TRN-ADD-DATE-OF-BIRTH  TO WS-CLT-DATE-OF-BIRTH      00035200
035300         MOVE TRN-ADD-EMAIL          TO WS-CLT-EMAIL              00035300
035400         MOVE TRN-ADD-SUBSCRIBE-FLAG TO WS-CLT-SUBSCRIBE-FLAG     00035400
035500         PERFORM 740-WRITE-CLIENT-OUT-FILE                        00035500
035600         PERFORM 730-READ-CLIENT-FILE                             00035600
035700         ADD +1 TO NUM-UPDATE-PROCESSED                           00035700
035800     END-IF.                                                      00035800
035900                                                                  00035900
036000 210-PROCESS-ADD-TRAN.                                            00036000
036100     ADD +1 TO NUM-ADD-REQUESTS.                                  00036100
036200     PERFORM 720-POSITION-CLIENT-FILE.                            00036200
036300     IF CIN-CLIENT-ID = TRN-TRAN-CLIENT-ID                        00036300
036400                     AND WS-CLT-FILE-EOF NOT = 'Y'                00036400
036500         MOVE 'DUPLICATE CLIENT ID:        ' TO ERR-MSG-DATA1     00036500
036600         MOVE TRN-TRAN-CLIENT-ID TO ERR-MSG-DATA2                 00036600
036700         PERFORM 299-REPORT-BAD-TRAN                              00036700
036800     ELSE                                                         00036800
036900         MOVE SPACES TO WS-CLT-REC                                00036900
037000         MOVE TRN-TRAN-CLIENT-ID     TO WS-CLT-CLIENT-ID          00037000
037100         MOVE TRN-ADD-FIRST-NAME     TO WS-CLT-FIRST-NAME         00037100
037200         MOVE TRN-ADD-LAST-NAME      TO WS-CLT-LAST-NAME          00037200
037300         MOVE TRN-ADD-DATE-OF-BIRTH  TO WS-CLT-DATE-OF-BIRTH      00037300
037400         MOVE TRN-ADD-EMAIL          TO WS-CLT-EMAIL              00037400
037500         MOVE TRN-ADD-SUBSCRIBE-FLAG TO WS-CLT-SUBSCRIBE-FLAG     00037500
037600         PERFORM 740-WRITE-CLIENT-OUT-FILE                        00037600
037700         ADD +1 TO NUM-ADD-PROCESSED                              00037700
037800     END-IF.                                                      00037800
037900                                                                  00037900
037950*                                                       CL*07 00037950
037960* 04/11/07 -- DELETE NOW PRINTS THE MASTER RECORD BEING DROPPED CL*07 00037960
037970* (RPT-DEL-DETAIL) BEFORE 730 READS PAST IT, INSTEAD OF ONLY    CL*07 00037970
037980* BUMPING A COUNTER -- CCMS-118.                                CL*07 00037980
038000 220-PROCESS-DELETE-TRAN.                                         00038000
038100     ADD +1 TO NUM-DELETE-REQUESTS.                               00038100
038200     PERFORM 720-POSITION-CLIENT-FILE.                            00038200
038300     IF CIN-CLIENT-ID NOT = TRN-TRAN-CLIENT-ID                    00038300
038400                          OR WS-CLT-FILE-EOF = 'Y'                00038400
038500         MOVE 'CLIENT NOT FOUND:           ' TO ERR-MSG-DATA1     00038500
038600         MOVE TRN-TRAN-CLIENT-ID TO ERR-MSG-DATA2                 00038600
038700         PERFORM 299-REPORT-BAD-TRAN                              00038700
038800     ELSE                                                         00038800
038810         MOVE CIN-CLIENT-ID          TO RPT-DEL-ID           CL*0700038810
038820         MOVE CIN-FIRST-NAME         TO RPT-DEL-FN           CL*0700038820
038830         MOVE CIN-LAST-NAME          TO RPT-DEL-LN           CL*0700038830
038840         MOVE CIN-DATE-OF-BIRTH      TO RPT-DEL-DOB          CL*0700038840
038850         MOVE CIN-EMAIL              TO RPT-DEL-EMAIL        CL*0700038850
038860         MOVE CIN-SUBSCRIBE-FLAG     TO RPT-DEL-SUB          CL*0700038860
038870         WRITE REPORT-RECORD FROM RPT-DEL-DETAIL AFTER 2     CL*0700038870
038900         ADD +1 TO NUM-DELETE-PROCESSED                           00038900
039000         PERFORM 730-READ-CLIENT-FILE                             00039000
039100     END-IF.                                                      00039100
039200                                                                  00039200
039300 299-REPORT-BAD-TRAN.                                             00039300
039400     ADD +1 TO NUM-TRAN-ERRORS.                                   00039400
039500     MOVE 'N' TO WS-TRAN-OK.                                      00039500
039600     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 2.           00039600
039700                                                                  00039700
039800****************************************************************  00039800
039900* 500-GET-CLIENT-REPORT / 510 / 520 IMPLEMENT BUSINESS RULES 1    00039900
040000* AND 10 -- MISSING-ID REJECTION AND NOT-FOUND REPORTING - AGAINST00040000
040100* THE IN-MEMORY CLIENT-TABLE SO THE MASTER-FILE POSITION IS NOT  00040100
040200* DISTURBED.                                                      00040200
040300****************************************************************  00040300
040400 500-GET-CLIENT-REPORT.                                           00040400
040500     PERFORM 510-VALIDATE-ID-PRESENT.                             00040500
040600     IF WS-TRAN-OK = 'Y'                                          00040600
040700         SET CT-IDX TO 1                                          00040700
040800         SEARCH ALL CLIENT-TAB                                    00040800
040900             AT END PERFORM 520-CLIENT-NOT-FOUND                  00040900
041000             WHEN CT-CLIENT-ID (CT-IDX) = TRN-TRAN-CLIENT-ID       00041000
041100                 MOVE CT-FIRST-NAME (CT-IDX)  TO RPT-GET-FN        00041100
041200                 MOVE CT-LAST-NAME (CT-IDX)   TO RPT-GET-LN        00041200
041300                 MOVE CT-DATE-OF-BIRTH (CT-IDX) TO RPT-GET-DOB     00041300
041400                 MOVE CT-EMAIL (CT-IDX)       TO RPT-GET-EMAIL     00041400
041500                 MOVE CT-SUBSCRIBE-FLAG (CT-IDX) TO RPT-GET-SUB    00041500
041600                 WRITE REPORT-RECORD FROM RPT-GET-DETAIL AFTER 2   00041600
041700         END-SEARCH                                               00041700
041800     END-IF.                                                      00041800
041900                                                                  00041900
042000 510-VALIDATE-ID-PRESENT.                                         00042000
042100     MOVE 'Y' TO WS-TRAN-OK.                                      00042100
042200     IF TRN-TRAN-CLIENT-ID = ZEROES                               00042200
042300         MOVE 'ID MUST NOT BE NULL         ' TO ERR-MSG-DATA1     00042300
042400         MOVE SPACES TO ERR-MSG-DATA2                             00042400
042500         PERFORM 299-REPORT-BAD-TRAN                              00042500
042600     END-IF.                                                      00042600
042700                                                                  00042700
042800 520-CLIENT-NOT-FOUND.                                            00042800
042900     MOVE TRN-TRAN-CLIENT-ID TO RPT-GET-ID.                       00042900
043000     WRITE REPORT-RECORD FROM RPT-GET-HDR AFTER 2.                00043000
043100     MOVE 'N' TO WS-TRAN-OK.                                      00043100
043200     ADD +1 TO NUM-TRAN-ERRORS.                                   00043200
043300                                                                  00043300
043400****************************************************************  00043400
043500* 600-FILTER-REPORT / 605-SCAN-FOR-KEYWORD -- BUSINESS RULE 7,   00043500
043600* CASE-SENSITIVE SUBSTRING MATCH OF THE KEYWORD AGAINST LAST-NAME00043600
043700****************************************************************  00043700
043800 600-FILTER-REPORT.                                               00043800
043900     MOVE TRN-FILTER-KEYWORD TO RPT-FILTER-WORD.                  00043900
044000     WRITE REPORT-RECORD FROM RPT-FILTER-HDR AFTER 2.             00044000
044100     PERFORM 601-FILTER-ONE-CLIENT                                00044100
044200             VARYING J FROM 1 BY 1                                00044200
044300             UNTIL J > CLIENT-TAB-COUNT.                          00044300
044400                                                                  00044400
044500 601-FILTER-ONE-CLIENT.                                           00044500
044600     MOVE CT-LAST-NAME (J) TO WS-SCAN-FIELD.                      00044600
044700     MOVE TRN-FILTER-KEYWORD TO WS-SCAN-KEYWORD.                  00044700
044800     PERFORM 605-SCAN-FOR-KEYWORD THRU 605-EXIT.                  00044800
044900     IF WS-KEYWORD-FOUND = 'Y'                                    00044900
045000         MOVE CT-FIRST-NAME (J) TO RPT-GET-FN                     00045000
045100         MOVE CT-LAST-NAME (J)  TO RPT-GET-LN                     00045100
045200         MOVE CT-DATE-OF-BIRTH (J) TO RPT-GET-DOB                 00045200
045300         MOVE CT-EMAIL (J)      TO RPT-GET-EMAIL                  00045300
045400         MOVE CT-SUBSCRIBE-FLAG (J) TO RPT-GET-SUB                00045400
045500         WRITE REPORT-RECORD FROM RPT-GET-DETAIL                  00045500
045600     END-IF.                                                      00045600
045700                                                                  00045700
045800 605-SCAN-FOR-KEYWORD.                                            00045800
045900     MOVE 'N' TO WS-KEYWORD-FOUND.                                00045900
046000     MOVE +0 TO WS-KEYWORD-LEN.                                   00046000
046100     INSPECT WS-SCAN-KEYWORD TALLYING WS-KEYWORD-LEN              00046100
046200             FOR CHARACTERS BEFORE INITIAL SPACES.                00046200
046300     IF WS-KEYWORD-LEN = ZERO                                     00046300
046400         GO TO 605-EXIT                                           00046400
046500     END-IF.                                                      00046500
046600     PERFORM 606-SCAN-ONE-POSITION                                00046600
046700             VARYING WS-SCAN-POS FROM 1 BY 1                      00046700
046800             UNTIL WS-SCAN-POS > (21 - WS-KEYWORD-LEN)            00046800
046900                OR WS-KEYWORD-FOUND = 'Y'.                        00046900
047000     GO TO 605-EXIT.                                              00047000
047100 606-SCAN-ONE-POSITION.                                           00047100
047200     IF WS-SCAN-FIELD (WS-SCAN-POS : WS-KEYWORD-LEN)              00047200
047300             = WS-SCAN-KEYWORD (1 : WS-KEYWORD-LEN)               00047300
047400         MOVE 'Y' TO WS-KEYWORD-FOUND                             00047400
047500     END-IF.                                                      00047500
047600 605-EXIT.                                                        00047600
047700     EXIT.                                                        00047700
047800                                                                  00047800
047900****************************************************************  00047900
048000* 640-SUBSCRIPTION-REPORT / 645-DEDUP-SUBSCRIPTION -- BUSINESS   00048000
048100* RULE 8: ONE LINE PER DISTINCT LAST NAME, LAST OCCURRENCE WINS. 00048100
048200****************************************************************  00048200
048300 640-SUBSCRIPTION-REPORT.                                         00048300
048400     MOVE +0 TO DEDUP-TAB-COUNT.                                  00048400
048500     PERFORM 645-DEDUP-SUBSCRIPTION                               00048500
048600             VARYING J FROM 1 BY 1                                00048600
048700             UNTIL J > CLIENT-TAB-COUNT.                          00048700
048800     WRITE REPORT-RECORD FROM SUBSCRIPTION-HEADER1 AFTER PAGE.    00048800
048900     WRITE REPORT-RECORD FROM SUBSCRIPTION-HEADER2 AFTER 2.       00048900
049000     WRITE REPORT-RECORD FROM SUBSCRIPTION-SEPARATOR.             00049000
049100     PERFORM 646-WRITE-ONE-SUBSCRIPTION                           00049100
049200             VARYING J FROM 1 BY 1                                00049200
049300             UNTIL J > DEDUP-TAB-COUNT.                           00049300
049400                                                                  00049400
049500 646-WRITE-ONE-SUBSCRIPTION.                                      00049500
049600     MOVE DD-LAST-NAME (J)      TO RPT-SUB-NAME.                  00049600
049700     MOVE DD-SUBSCRIBE-FLAG (J) TO RPT-SUB-FLAG.                  00049700
049800     WRITE REPORT-RECORD FROM SUBSCRIPTION-DETAIL.                00049800
049900     WRITE REPORT-RECORD FROM SUBSCRIPTION-SEPARATOR.             00049900
050000                                                                  00050000
050100 645-DEDUP-SUBSCRIPTION.                                          00050100
050200     MOVE +0 TO I.                                                00050200
050300     PERFORM 647-CHECK-ONE-DEDUP                                  00050300
050400             VARYING WS-SCAN-POS FROM 1 BY 1                      00050400
050500             UNTIL WS-SCAN-POS > DEDUP-TAB-COUNT.                 00050500
050600     IF I = ZERO                                                  00050600
050700         ADD +1 TO DEDUP-TAB-COUNT                                00050700
050800         MOVE DEDUP-TAB-COUNT TO I                                00050800
050900     END-IF.                                                      00050900
051000     MOVE CT-LAST-NAME (J)      TO DD-LAST-NAME (I).              00051000
051100     MOVE CT-SUBSCRIBE-FLAG (J) TO DD-SUBSCRIBE-FLAG (I).         00051100
051200                                                                  00051200
051300 647-CHECK-ONE-DEDUP.                                             00051300
051400     IF DD-LAST-NAME (WS-SCAN-POS) = CT-LAST-NAME (J)             00051400
051500         MOVE WS-SCAN-POS TO I                                    00051500
051600     END-IF.                                                      00051600
051701****************************************************************CL*0800051701
051705* 630-GETALL-REPORT / 631-PRINT-ONE-CLIENT -- SPEC'S FETCH-ALL  CL*0800051705
051709* OPERATION.  ONE DETAIL LINE PER ENTRY IN THE IN-MEMORY        CL*0800051709
051713* CLIENT-TABLE, REUSING RPT-GET-DETAIL - CCMS-119.              CL*0800051713
051717****************************************************************CL*0800051717
051721 630-GETALL-REPORT.                                          CL*0800051721
051725     MOVE +0 TO WS-GETALL-LINE-CNT.                          CL*0800051725
051729     WRITE REPORT-RECORD FROM RPT-GETALL-HDR AFTER 2.        CL*0800051729
051733     PERFORM 631-PRINT-ONE-CLIENT                            CL*0800051733
051737             VARYING J FROM 1 BY 1                           CL*0800051737
051741             UNTIL J > CLIENT-TAB-COUNT.                     CL*0800051741
051745     MOVE WS-GETALL-LINE-CNT TO RPT-GETALL-CNT.              CL*0800051745
051749     WRITE REPORT-RECORD FROM RPT-GETALL-TOTAL AFTER 2.      CL*0800051749
051753                                                             CL*0800051753
051757 631-PRINT-ONE-CLIENT.                                       CL*0800051757
051761     MOVE CT-FIRST-NAME (J)     TO RPT-GET-FN.               CL*0800051761
051765     MOVE CT-LAST-NAME (J)      TO RPT-GET-LN.                CL*0800051765
051769     MOVE CT-DATE-OF-BIRTH (J)  TO RPT-GET-DOB.               CL*0800051769
051773     MOVE CT-EMAIL (J)          TO RPT-GET-EMAIL.             CL*0800051773
051777     MOVE CT-SUBSCRIBE-FLAG (J) TO RPT-GET-SUB.               CL*0800051777
051781     WRITE REPORT-RECORD FROM RPT-GET-DETAIL.                CL*0800051781
051785     ADD +1 TO WS-GETALL-LINE-CNT.                           CL*0800051785
051800 700-OPEN-FILES.                                                  00051800
051900     OPEN INPUT    TRANSACTION-FILE                               00051900
052000                   CLIENT-MASTER-IN                               00052000
052100          OUTPUT   CLIENT-MASTER-OUT                              00052100
052200                   REPORT-FILE.                                   00052200
052300     IF WS-CLTMSTIN-STATUS NOT = '00'                             00052300
052400       DISPLAY 'ERROR OPENING CLIENT MASTER INPUT.  RC: '         00052400
052500               WS-CLTMSTIN-STATUS                                 00052500
052600       MOVE 16 TO RETURN-CODE                                     00052600
052700       MOVE 'Y' TO WS-TRAN-EOF                                    00052700
052800     END-IF.                                                      00052800
052900     IF WS-CLTMSTOT-STATUS NOT = '00'                             00052900
053000       DISPLAY 'ERROR OPENING CLIENT MASTER OUTPUT. RC: '         00053000
053100               WS-CLTMSTOT-STATUS                                 00053100
053200       MOVE 16 TO RETURN-CODE                                     00053200
053300       MOVE 'Y' TO WS-TRAN-EOF                                    00053300
053400     END-IF.                                                      00053400
053500     IF WS-TRANFILE-STATUS NOT = '00'                             00053500
053600       DISPLAY 'ERROR OPENING TRAN FILE.  RC: ' WS-TRANFILE-STATUS00053600
053700       MOVE 16 TO RETURN-CODE                                     00053700
053800       MOVE 'Y' TO WS-TRAN-EOF                                    00053800
053900     END-IF.                                                      00053900
054000                                                                  00054000
054100 710-READ-TRAN-FILE.                                              00054100
054200     READ TRANSACTION-FILE INTO TRN-TRAN-RECORD                   00054200
054300         AT END GO TO 710-EOF.                                    00054300
054400     EVALUATE WS-TRANFILE-STATUS                                  00054400
054500        WHEN '00'                                                 00054500
054600             CONTINUE                                             00054600
054700        WHEN '10'                                                 00054700
054800             GO TO 710-EOF                                        00054800
054900        WHEN OTHER                                                00054900
055000            MOVE 'ERROR ON TRAN FILE READ.  CODE:' TO ERR-MSG-DAT100055000
055100            MOVE WS-TRANFILE-STATUS TO ERR-MSG-DATA2               00055100
055200            PERFORM 299-REPORT-BAD-TRAN                           00055200
055300            GO TO 710-EOF                                         00055300
055400     END-EVALUATE.                                                00055400
055500     GO TO 710-EXIT.                                              00055500
055600 710-EOF.                                                         00055600
055700     MOVE 'Y' TO WS-TRAN-EOF.                                     00055700
055800     PERFORM 721-COPY-RECORDS THRU 721-EXIT                       00055800
055900             UNTIL WS-CLT-FILE-EOF = 'Y'.                         00055900
056000 710-EXIT.                                                        00056000
056100     EXIT.                                                        00056100
056200                                                                  00056200
056300 720-POSITION-CLIENT-FILE.                                        00056300
056400     IF CIN-CLIENT-ID < TRN-TRAN-CLIENT-ID                        00056400
056500         IF WS-CLT-FILE-EOF NOT = 'Y'                             00056500
056600             PERFORM 721-COPY-RECORDS THRU 721-EXIT                00056600
056700               UNTIL CIN-CLIENT-ID >= TRN-TRAN-CLIENT-ID          00056700
056800                  OR WS-CLT-FILE-EOF = 'Y'                        00056800
056900         END-IF                                                   00056900
057000     END-IF.                                                      00057000
057100                                                                  00057100
057200 721-COPY-RECORDS.                                                00057200
057300     MOVE CIN-REC TO WS-CLT-REC.                                  00057300
057400     PERFORM 740-WRITE-CLIENT-OUT-FILE.                           00057400
057500     PERFORM 730-READ-CLIENT-FILE.                                00057500
057600 721-EXIT.                                                        00057600
057700     EXIT.                                                        00057700
057800                                                                  00057800
057900 730-READ-CLIENT-FILE.                                            00057900
058000     READ CLIENT-MASTER-IN INTO WS-CLT-REC                        00058000
058100         AT END MOVE 'Y' TO WS-CLT-FILE-EOF.                      00058100
058200     MOVE WS-CLT-REC TO CIN-REC.                                  00058200
058300     EVALUATE WS-CLTMSTIN-STATUS                                  00058300
058400        WHEN '00'                                                 00058400
058500        WHEN '04'                                                 00058500
058600            CONTINUE                                              00058600
058700        WHEN '10'                                                 00058700
058800            MOVE 'Y' TO WS-CLT-FILE-EOF                           00058800
058900        WHEN OTHER                                                00058900
059000            MOVE 'CLIENT MASTER I/O ERROR ON READ. RC: '          00059000
059100                        TO ERR-MSG-DATA1                          00059100
059200            MOVE WS-CLTMSTIN-STATUS TO ERR-MSG-DATA2              00059200
059300            PERFORM 299-REPORT-BAD-TRAN                           00059300
059400     END-EVALUATE.                                                00059400
059500                                                                  00059500
059600 740-WRITE-CLIENT-OUT-FILE.                                       00059600
059700     WRITE COT-REC FROM WS-CLT-REC.                               00059700
059800     EVALUATE WS-CLTMSTOT-STATUS                                  00059800
059900        WHEN '00'                                                 00059900
060000            CONTINUE                                              00060000
060100        WHEN OTHER                                                00060100
060200            MOVE 'CLIENT MASTER I/O ERROR ON WRITE. RC: '         00060200
060300                        TO ERR-MSG-DATA1                          00060300
060400            MOVE WS-CLTMSTOT-STATUS TO ERR-MSG-DATA2              00060400
060500            PERFORM 299-REPORT-BAD-TRAN                           00060500
060600     END-EVALUATE.                                                00060600
060700                                                                  00060700
060800 790-CLOSE-FILES.                                                 00060800
060900     CLOSE TRANSACTION-FILE.                                      00060900
061000     CLOSE REPORT-FILE.                                           00061000
061100     CLOSE CLIENT-MASTER-IN.                                      00061100
061200     CLOSE CLIENT-MASTER-OUT.                                     00061200
061300                                                                  00061300
061400 800-INIT-REPORT.                                                 00061400
061500     MOVE CURRENT-YEAR   TO RPT-YY.                               00061500
061600     MOVE CURRENT-MONTH  TO RPT-MM.                               00061600
061700     MOVE CURRENT-DAY    TO RPT-DD.                               00061700
061800     MOVE CURRENT-HOUR   TO RPT-HH.                               00061800
061900     MOVE CURRENT-MINUTE TO RPT-MIN.                              00061900
062000     MOVE CURRENT-SECOND TO RPT-SS.                               00062000
062100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00062100
062200                                                                  00062200
062300 830-REPORT-TRAN-PROCESSED.                                       00062300
062400     MOVE TRN-TRAN-RECORD TO RPT-TRAN-RECORD.                     00062400
062500     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                   00062500
062600                                                                  00062600
062700 850-REPORT-TRAN-STATS.                                           00062700
062800     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00062800
062900     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             00062900
063000     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00063000
063100     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             00063100
063200                                                                  00063200
063300     MOVE 'ADD    '            TO RPT-TRAN.                       00063300
063400     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.                  00063400
063500     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.              00063500
063600     COMPUTE RPT-NUM-TRAN-ERR =                                   00063600
063700                NUM-ADD-REQUESTS  -  NUM-ADD-PROCESSED.           00063700
063800     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00063800
063900                                                                  00063900
064000     MOVE 'DELETE '            TO RPT-TRAN.                       00064000
064100     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.                  00064100
064200     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.              00064200
064300     COMPUTE RPT-NUM-TRAN-ERR =                                   00064300
064400                NUM-DELETE-REQUESTS  -  NUM-DELETE-PROCESSED.     00064400
064500     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00064500
064600                                                                  00064600
064700     MOVE 'UPDATE '            TO RPT-TRAN.                       00064700
064800     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.                  00064800
064900     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.              00064900
065000     COMPUTE RPT-NUM-TRAN-ERR =                                   00065000
065100                NUM-UPDATE-REQUESTS  -  NUM-UPDATE-PROCESSED.     00065100
065200     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00065200
